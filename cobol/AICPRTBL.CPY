000100***************************************************************
000200*
000300*   AICPRTBL  --  AI-COST PRICING CATALOG IN-MEMORY TABLES
000400*
000500*   THE IN-MEMORY TABLES AICLOAD BUILDS FROM THE CATALOG FILE
000600*   (SEE AICPRCAT FOR THE FLAT-FILE RECORD AICLOAD READS TO FILL
000700*   THESE).  THIS MEMBER IS COPIED INTO AICMAIN'S WORKING-
000800*   STORAGE AND INTO AICLOAD'S LINKAGE SECTION SO THE TWO AGREE
000900*   ON THE LAYOUT ACROSS THE CALL -- AICMAIN OWNS THE STORAGE
001000*   AND HANDS IT TO AICLOAD BY REFERENCE (SEE AICMAIN 0000-
001100*   MAINLINE).
001200*
001300*   MAINTENANCE HISTORY
001400*     03/11/26  RSB  TKT AI-1001  ORIGINAL CATALOG TABLE LAYOUT
001500*                    (COMBINED WITH THE FLAT-FILE RECORD AT THE
001600*                    TIME).
001700*     03/29/26  RSB  TKT AI-1019  RAISED OPENAI TABLE FROM 20
001800*                    TO 50 ENTRIES -- CATALOG OUTGREW THE FIRST
001900*                    CUT WITHIN THREE WEEKS OF GOING LIVE.
002000*     04/10/26  CMP  TKT AI-1027  GOOGLE TIER TABLE: ADDED
002100*                    PTR-NO-CAP SO THE UNCAPPED "CATCH-ALL"
002200*                    TIER DOES NOT NEED A SENTINEL VALUE IN
002300*                    PTR-MAX-INPUT.
002400*     11 MAR 26  RSB  TKT AI-1001  SPLIT THE FLAT-FILE RECORD
002500*                    OUT TO AICPRCAT -- AICLOAD WAS COPYING THIS
002600*                    MEMBER INTO BOTH WORKING-STORAGE AND THE
002700*                    LINKAGE SECTION, WHICH DOUBLE-DEFINED EVERY
002800*                    NAME IN IT.
002900***************************************************************
003000 01  AIC-CATALOG-TABLES.
003100     05  CAT-OPENAI-BILLING-UNIT     PIC 9(09).
003200     05  CAT-GOOGLE-BILLING-UNIT     PIC 9(09).
003300     05  CAT-OPENAI-MODEL-COUNT      PIC 9(04) COMP.
003400     05  CAT-OPENAI-MODEL-TABLE OCCURS 50 TIMES
003500                                 INDEXED BY CAT-OAI-INDX.
003600         10  PMO-MODEL-KEY           PIC X(40).
003700         10  PMO-INPUT-PRICE         PIC 9(05)V9(08).
003800         10  PMO-CACHED-SUPPORTED    PIC X(01).
003900             88  PMO-CACHED-IS-SUPPORTED VALUE 'Y'.
004000         10  PMO-CACHED-PRICE        PIC 9(05)V9(08).
004100         10  PMO-OUTPUT-PRICE        PIC 9(05)V9(08).
004200         10  PMO-ALIAS-COUNT         PIC 9(01) COMP.
004300         10  PMO-ALIASES OCCURS 5 TIMES
004400                         INDEXED BY CAT-OAI-ALIAS-INDX
004500                                     PIC X(40).
004600     05  CAT-GOOGLE-MODEL-COUNT      PIC 9(04) COMP.
004700     05  CAT-GOOGLE-MODEL-TABLE OCCURS 20 TIMES
004800                                 INDEXED BY CAT-GGL-INDX.
004900         10  PMG-MODEL-KEY           PIC X(40).
005000         10  PMG-TIER-COUNT          PIC 9(02) COMP.
005100         10  PMG-TIER-TABLE OCCURS 5 TIMES
005200                            INDEXED BY CAT-GGL-TIER-INDX.
005300             15  PTR-MAX-INPUT       PIC 9(09).
005400             15  PTR-NO-CAP          PIC X(01).
005500                 88  PTR-IS-UNCAPPED     VALUE 'Y'.
005600             15  PTR-INPUT-PRICE     PIC 9(05)V9(08).
005700             15  PTR-OUTPUT-PRICE    PIC 9(05)V9(08).
005800             15  PTR-CACHE-PRICE     PIC 9(05)V9(08).
005900             15  PTR-STORAGE-PRICE   PIC 9(05)V9(08).
006000     05  FILLER                      PIC X(20).
