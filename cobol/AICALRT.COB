000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT   AICALRT
000200* LAST UPDATE ON 09 Aug 2026 AT 16:42:05 BY  RSB    VERSION 04   *AICALRT
000300 ID DIVISION.                                                     AICALRT
000400 PROGRAM-ID. AICALRT.                                             AICALRT
000500 AUTHOR. TURETZKY--HYDRA.                                         AICALRT
000600 INSTALLATION. MERIDIAN DATA SERVICES, INC.                       AICALRT
000700               THIS PROGRAM BUILDS THE "UNKNOWN MODEL" ALERT      AICALRT
000800               REPORT FOR THE AI USAGE COST CALCULATOR.  AICMAIN  AICALRT
000900               HANDS IT THE UNKNOWN-MODEL TABLE IT BUILT WHILE    AICALRT
001000               READING THE USAGE FILE -- ONE ENTRY PER DISTINCT   AICALRT
001100               MODEL NAME THAT COULD NOT BE MATCHED TO THE        AICALRT
001200               PRICING CATALOG (OR ANY OF ITS ALIASES), KEEPING   AICALRT
001300               ONLY THE FIRST OFFENDING RECORD'S DETAILS FOR      AICALRT
001400               EACH NAME.                                         AICALRT
001500                                                                  AICALRT
001600               THIS MODULE SORTS THE NAMES ASCENDING, BUILDS THE  AICALRT
001700               REPORT SUBJECT LINE (FIRST THREE NAMES, THEN A     AICALRT
001800               "+N MORE" COUNT), AND PRINTS THE REPORT: A         AICALRT
001900               BULLETED LIST OF THE DISTINCT NAMES FOLLOWED BY A  AICALRT
002000               DETAIL BLOCK FOR EACH ONE.  DELIVERY OF THE        AICALRT
002100               REPORT TO AN OPERATOR MAILBOX IS OUTSIDE THIS      AICALRT
002200               MODULE'S JOB -- SOMEONE STILL HAS TO READ THE      AICALRT
002300               AICALRPT OUTPUT AND ACT ON IT.                     AICALRT
002400                                                                  AICALRT
002500               IF THE TABLE PASSED IN IS EMPTY, NO REPORT IS      AICALRT
002600               PRODUCED AND THIS MODULE RETURNS IMMEDIATELY.      AICALRT
002700                                                                  AICALRT
002800 DATE-WRITTEN. 23 FEB 93.                                         AICALRT
002900 DATE-COMPILED.                                                   AICALRT
003000 SECURITY. MERIDIAN DATA SERVICES - INTERNAL USE ONLY.            AICALRT
003100*/**************************************************************/ AICALRT
003200*/*                                                            */ AICALRT
003300*/*   COPYRIGHT (C) 1993,2008  MERIDIAN DATA SERVICES, INC.     */AICALRT
003400*/*   COPYRIGHT (C) 2008,2026  MERIDIAN DATA SERVICES, INC.     */AICALRT
003500*/*                                                            */ AICALRT
003600*/*   THIS PROGRAM IS THE PROPERTY OF MERIDIAN DATA SERVICES,   */AICALRT
003700*/*   INC.  IT IS FURNISHED UNDER THE TERMS OF THE COMPANY'S    */AICALRT
003800*/*   INTERNAL SOFTWARE STANDARDS AND MAY NOT BE COPIED OR      */AICALRT
003900*/*   DISCLOSED OUTSIDE THE APPLICATIONS DIVISION EXCEPT AS     */AICALRT
004000*/*   AUTHORIZED IN WRITING BY THE SYSTEMS MANAGER.             */AICALRT
004100*/*                                                            */ AICALRT
004200*/**************************************************************/ AICALRT
004300*                                                                 AICALRT
004400*   CHANGE LOG                                                    AICALRT
004500*     23 FEB 93  HYDRA        ORIGINAL WRITE-UP.  THIS WAS THE    AICALRT
004600*                             "APKRSLST" ACIF RESOURCE REPORT     AICALRT
004700*                             EXIT -- PRINTED THE CODE PAGES,     AICALRT
004800*                             CHARACTER SETS, PAGE SEGMENTS AND   AICALRT
004900*                             OVERLAYS REFERENCED BY A PRINT JOB. AICALRT
005000*     01 FEB 18  HOWARDT      EXTENDED PARAMETER LIST WITH THE    AICALRT
005100*                             GOCA/IOCA/BCOCA/PTOCA/OBJECT        AICALRT
005200*                             RESOURCE TYPES ADDED IN LATER ACIF  AICALRT
005300*                             RELEASES.                           AICALRT
005400*     11 DEC 98  HOWARDT      Y2K REVIEW -- NO 2-DIGIT YEAR       AICALRT
005500*                             FIELDS FOUND IN THIS EXIT.  SIGNED  AICALRT
005600*                             OFF FOR CENTURY ROLLOVER.  TICKET   AICALRT
005700*                             Y2K-0442.                           AICALRT
005800*     19 FEB 01  HOWARDT      RESOURCE REPORT EXIT RETIRED WITH   AICALRT
005900*                             THE BANKDATA CONVERSION.  MODULE    AICALRT
006000*                             PARKED, COMPILED BUT NOT SCHEDULED. AICALRT
006100*     11 MAR 26  RSB    TKT AI-1001  MODULE REPURPOSED AS THE     !@01
006200*                             UNKNOWN-MODEL ALERT REPORT BUILDER  !@01
006300*                             FOR THE AI USAGE COST CALCULATOR.   !@01
006400*                             ALL RESOURCE-TABLE LOGIC REMOVED;   !@01
006500*                             REPLACED WITH THE SORT/SUBJECT-     !@01
006600*                             LINE/DETAIL-BLOCK LOGIC BELOW.      !@01
006700*                             PROGRAM-ID CHANGED FROM APKRSLST    !@01
006800*                             TO AICALRT.                         !@01
006900*     14 JUN 26  RSB    TKT AI-1058  NO REPORT IS NOW PRODUCED    !@02
007000*                             WHEN THE TABLE PASSED IN IS EMPTY   !@02
007100*                             -- A ZERO-ENTRY CALL WAS LEAVING A  !@02
007200*                             ZERO-BYTE AICALRPT DD BEHIND EVERY  !@02
007300*                             NIGHT, WHICH THE OPERATORS READ AS  !@02
007400*                             A FAILED STEP.                      !@02
007410*     09 AUG 26  RSB    TKT AI-1064  DROPPED THE "WS-" PREFIX    !@03
007420*                             FROM EVERY WORKING-STORAGE ITEM -- !@03
007430*                             THIS SHOP HAS NEVER USED A BLANKET !@03
007440*                             PREFIX IN WORKING-STORAGE.  NAME-  !@03
007450*                             ONLY CHANGE, NO LOGIC TOUCHED.     !@03
007500*                                                                 AICALRT
007600 TITLE 'AI Usage Cost Calculator - Unknown Model Alert Report'.   AICALRT
007700 ENVIRONMENT DIVISION.                                            AICALRT
007800 CONFIGURATION SECTION.                                           AICALRT
007900 SOURCE-COMPUTER. IBM-370.                                        AICALRT
008000 OBJECT-COMPUTER. IBM-370.                                        AICALRT
008100 SPECIAL-NAMES.                                                   AICALRT
008200     C01 IS TOP-OF-FORM                                           AICALRT
008300     CLASS ALERT-DIGITS IS '0' THRU '9'.                          AICALRT
008400 INPUT-OUTPUT SECTION.                                            AICALRT
008500 FILE-CONTROL.                                                    AICALRT
008600     SELECT ALERT-RPT-FILE ASSIGN TO AICALRPT.                    AICALRT
008700     SKIP2                                                        AICALRT
008800 DATA DIVISION.                                                   AICALRT
008900 FILE SECTION.                                                    AICALRT
009000 FD  ALERT-RPT-FILE                                               AICALRT
009100     BLOCK CONTAINS 0                                             AICALRT
009200     LABEL RECORDS STANDARD                                       AICALRT
009300     RECORD VARYING DEPENDING ON PRINT-REC-LEN                    AICALRT
009400     RECORDING MODE V.                                            AICALRT
009500 01  ALERT-RPT-RECORD.                                            AICALRT
009600     05  ALERT-RPT-DATA      OCCURS 1 TO 132                      AICALRT
009700                             DEPENDING ON PRINT-REC-LEN           AICALRT
009800      PIC X.                                                      AICALRT
009900     EJECT                                                        AICALRT
010000 WORKING-STORAGE SECTION.                                         AICALRT
010100 77  PGMNAME                PIC X(8) VALUE 'AICALRT'.             !@01
010200 77  PRINT-REC-LEN          PIC 9(4) BINARY VALUE ZERO.           !@01
010300 77  LINE-COUNT             PIC S9(4) BINARY VALUE ZERO.          !@01
010400 77  PAGE-COUNT             PIC S9(4) BINARY VALUE ZERO.          !@01
010500 77  PAGE-LEN               PIC S9(4) BINARY VALUE 55.            !@01
010600 77  SORT-INDX              PIC 9(04) BINARY VALUE ZERO.          !@01
010700 77  SORT-LOW               PIC 9(04) BINARY VALUE ZERO.          !@01
010800 77  DETAIL-INDX            PIC 9(04) BINARY VALUE ZERO.          !@01
010900 77  BULLET-INDX            PIC 9(04) BINARY VALUE ZERO.          !@01
011000 77  NAMES-IN-SUBJECT       PIC 9(04) BINARY VALUE ZERO.          !@01
011100 77  EXTRA-NAME-COUNT       PIC 9(04) BINARY VALUE ZERO.          !@01
011200 77  SUBJ-PTR               PIC 9(04) BINARY VALUE 1.             !@01
011300     SKIP1                                                        !@01
011400* HOLD AREA FOR THE STRAIGHT INSERTION SORT IN 0100-SORT-         !@01
011500* UNKNOWN-NAMES -- ONE WHOLE TABLE ENTRY IS LIFTED OUT, THE       !@01
011600* ENTRIES BELOW IT ARE SLID UP, AND THE HELD ENTRY IS DROPPED     !@01
011700* BACK IN AT ITS SORTED POSITION.                                 !@01
011800 01  HOLD-ENTRY.                                                  !@01
011900     05  HOLD-MODEL         PIC X(40).                            !@01
012000     05  HOLD-TIMESTAMP     PIC X(26).                            !@01
012100     05  HOLD-MODULE        PIC X(40).                            !@01
012200     05  HOLD-STATUS        PIC X(10).                            !@01
012300     05  HOLD-INPUT-TOKENS  PIC 9(09).                            !@01
012400     05  HOLD-OUTPUT-TOKENS PIC 9(09).                            !@01
012500     05  FILLER             PIC X(06).                            !@01
012600     SKIP1                                                        !@01
012700 01  SUBJECT-LINE           PIC X(128) VALUE SPACES.              !@01
012800     SKIP1                                                        !@01
012900 01  MORE-SUFFIX.                                                 !@01
013000     05  FILLER             PIC X(02) VALUE ' ('.                 !@01
013100     05  MORE-NUMBER        PIC Z(3)9.                            !@01
013200     05  FILLER             PIC X(07) VALUE ' more)'.             !@01
013300     SKIP1                                                        !@01
013400* TRACE WORK AREA -- BINARY/DISPLAY DUAL VIEWS USED WHEN A        !@01
013500* SUBJECT-LINE TRUNCATION IS BEING RUN DOWN BY HAND.  NOT         !@01
013600* EXERCISED IN NORMAL PRODUCTION RUNS.                            !@01
013700 01  TRACE-BIN              PIC 9(9) BINARY VALUE ZERO.           !@01
013800 01  TRACE-BIN-X            REDEFINES TRACE-BIN                   !@01
013900      PIC X(4).                                                   !@01
014000 01  TRACE-KEY              PIC X(40) VALUE SPACES.               !@01
014100 01  TRACE-KEY-GROUPS       REDEFINES TRACE-KEY.                  !@01
014200     05  TRACE-KEY-PROVIDER PIC X(20).                            !@01
014300     05  TRACE-KEY-VARIANT  PIC X(20).                            !@01
014400 01  TRACE-LEN              PIC 9(04) BINARY VALUE ZERO.          !@01
014500 01  TRACE-LEN-X            REDEFINES TRACE-LEN                   !@01
014600      PIC X(02).                                                  !@01
014700     SKIP1                                                        !@01
014800 01  PAGE-TITLE.                                                  !@01
014900     05  FILLER             PIC X VALUE '1'.                      !@01
015000     05  FILLER             PIC X(38)                             !@01
015100                    VALUE 'AI Cost Calculator - Unknown Models'.  !@01
015200     05  FILLER             PIC X(4)  VALUE SPACES.               !@01
015300     05  PT-TIMESTAMP       PIC X(12).                            !@01
015400     05  FILLER             PIC X     VALUE SPACE.                !@01
015500     05  FILLER             PIC X(05) VALUE 'Page'.               !@01
015600     05  PT-PAGE-NUM        PIC Z(4).                             !@01
015700     05  FILLER             PIC X(67) VALUE SPACES.               !@01
015800     SKIP1                                                        !@01
015900 01  PAGE-SUBTITLE.                                               !@01
016000     05  FILLER             PIC X VALUE SPACE.                    !@01
016100     05  FILLER             PIC X(131) VALUE SPACES.              !@01
016200     SKIP1                                                        !@01
016300 01  LINE-GENERIC.                                                !@01
016400     05  LINE-CC            PIC X   VALUE SPACE.                  !@01
016500     05  LG-TEXT            PIC X(131).                           !@01
016600     SKIP1                                                        !@01
016700 01  LINE-BLANK.                                                  !@01
016800     05  FILLER             PIC X   VALUE SPACE.                  !@01
016900     05  FILLER             PIC X(131) VALUE SPACES.              !@01
017000     SKIP1                                                        !@01
017100 01  TIME-STAMP.                                                  !@01
017200     05  T-S-DAY            PIC 9(5).                             !@01
017300     05  FILLER             PIC X VALUE '/'.                      !@01
017400     05  T-S-TIME           PIC X(6).                             !@01
017500     SKIP1                                                        !@01
017600 COPY AICUNKR.                                                    !@01
017700     SKIP1                                                        !@01
017800 LINKAGE SECTION.                                                 !@01
017900 01  LNK-UNKNOWN-MODEL-TABLE.                                     !@01
018000     05  LNK-ENTRY-COUNT    PIC 9(04) COMP.                       !@01
018100     05  LNK-ENTRY OCCURS 200 TIMES                               !@01
018200                   INDEXED BY LNK-INDX.                           !@01
018300         10  LNK-MODEL      PIC X(40).                            !@01
018400         10  LNK-TIMESTAMP  PIC X(26).                            !@01
018500         10  LNK-MODULE     PIC X(40).                            !@01
018600         10  LNK-STATUS     PIC X(10).                            !@01
018700         10  LNK-INPUT-TOKENS PIC 9(09).                          !@01
018800         10  LNK-OUTPUT-TOKENS PIC 9(09).                         !@01
018900         10  FILLER         PIC X(06).                            !@01
019000     EJECT                                                        !@01
019100 TITLE 'INITIALIZATION AND MAIN LINE'.                            !@01
019200 PROCEDURE DIVISION USING LNK-UNKNOWN-MODEL-TABLE.                !@01
019300 0000-MAINLINE.                                                   !@01
019400     IF LNK-ENTRY-COUNT = ZERO                                    !@02
019500      THEN                                                        !@02
019600       GOBACK                                                     !@02
019700     END-IF.                                                      !@02
019800     MOVE LNK-UNKNOWN-MODEL-TABLE TO AIC-UNKNOWN-MODEL-TABLE.     !@01
019900     PERFORM 0100-SORT-UNKNOWN-NAMES THRU 0100-EXIT.              !@01
020000     PERFORM 0200-BUILD-SUBJECT-LINE THRU 0200-EXIT.              !@01
020100     PERFORM 0300-PRINT-REPORT THRU 0300-EXIT.                    !@01
020200     GOBACK.                                                      !@01
020300     SKIP2                                                        !@01
020400 TITLE 'Sort Distinct Model Names Ascending'.                     !@01
020500 0100-SORT-UNKNOWN-NAMES.                                         !@01
020600* STRAIGHT INSERTION SORT -- THE TABLE NEVER HOLDS MORE THAN      !@01
020700* 200 ENTRIES (SEE AICUNKR), SO A SIMPLE INSERTION SORT KEEPS     !@01
020800* THIS EXIT SMALL AND EASY TO STEP THROUGH BY HAND.               !@01
020900     IF UNK-ENTRY-COUNT < 2                                       !@01
021000      THEN                                                        !@01
021100       GO TO 0100-EXIT                                            !@01
021200     END-IF.                                                      !@01
021300     PERFORM 0110-INSERT-ONE-ENTRY THRU 0110-EXIT                 !@01
021400         VARYING SORT-INDX FROM 2 BY 1                            !@01
021500             UNTIL SORT-INDX > UNK-ENTRY-COUNT.                   !@01
021600 0100-EXIT.                                                       !@01
021700     EXIT.                                                        !@01
021800     SKIP1                                                        !@01
021900 0110-INSERT-ONE-ENTRY.                                           !@01
022000     SET UNK-INDX TO SORT-INDX.                                   !@01
022100     MOVE UNK-ENTRY (UNK-INDX) TO HOLD-ENTRY.                     !@01
022200     MOVE SORT-INDX TO SORT-LOW.                                  !@01
022300     PERFORM 0120-SLIDE-ONE-UP THRU 0120-EXIT                     !@01
022400         UNTIL SORT-LOW < 2.                                      !@01
022500     SET UNK-INDX TO SORT-LOW.                                    !@01
022600     MOVE HOLD-MODEL         TO UNK-MODEL (UNK-INDX).             !@01
022700     MOVE HOLD-TIMESTAMP     TO UNK-TIMESTAMP (UNK-INDX).         !@01
022800     MOVE HOLD-MODULE        TO UNK-MODULE (UNK-INDX).            !@01
022900     MOVE HOLD-STATUS        TO UNK-STATUS (UNK-INDX).            !@01
023000     MOVE HOLD-INPUT-TOKENS  TO UNK-INPUT-TOKENS (UNK-INDX).      !@01
023100     MOVE HOLD-OUTPUT-TOKENS TO UNK-OUTPUT-TOKENS (UNK-INDX).     !@01
023200 0110-EXIT.                                                       !@01
023300     EXIT.                                                        !@01
023400     SKIP1                                                        !@01
023500 0120-SLIDE-ONE-UP.                                               !@01
023600     SET UNK-INDX TO SORT-LOW.                                    !@01
023700     SUBTRACT 1 FROM UNK-INDX.                                    !@01
023800     IF HOLD-MODEL NOT < UNK-MODEL (UNK-INDX)                     !@01
023900      THEN                                                        !@01
024000       GO TO 0120-EXIT                                            !@01
024100     END-IF.                                                      !@01
024200     SET UNK-INDX TO SORT-LOW.                                    !@01
024300     MOVE UNK-ENTRY (UNK-INDX - 1) TO UNK-ENTRY (UNK-INDX).       !@01
024400     SUBTRACT 1 FROM SORT-LOW.                                    !@01
024500 0120-EXIT.                                                       !@01
024600     EXIT.                                                        !@01
024700     SKIP2                                                        !@01
024800 TITLE 'Build the Alert Subject Line'.                            !@01
024900 0200-BUILD-SUBJECT-LINE.                                         !@01
025000     MOVE SPACES TO SUBJECT-LINE.                                 !@01
025100     MOVE 1 TO SUBJ-PTR.                                          !@01
025200     STRING '[AI Cost Calculator] Unknown model(s): '             !@01
025300             DELIMITED BY SIZE                                    !@01
025400         INTO SUBJECT-LINE                                        !@01
025500         WITH POINTER SUBJ-PTR.                                   !@01
025600     IF UNK-ENTRY-COUNT > 3                                       !@01
025700      THEN                                                        !@01
025800       MOVE 3 TO NAMES-IN-SUBJECT                                 !@01
025900      ELSE                                                        !@01
026000       MOVE UNK-ENTRY-COUNT TO NAMES-IN-SUBJECT                   !@01
026100     END-IF.                                                      !@01
026200     PERFORM 0210-APPEND-ONE-NAME THRU 0210-EXIT                  !@01
026300         VARYING SORT-INDX FROM 1 BY 1                            !@01
026400             UNTIL SORT-INDX > NAMES-IN-SUBJECT.                  !@01
026500     IF UNK-ENTRY-COUNT > 3                                       !@01
026600      THEN                                                        !@01
026700       COMPUTE EXTRA-NAME-COUNT = UNK-ENTRY-COUNT - 3;            !@01
026800       MOVE EXTRA-NAME-COUNT TO MORE-NUMBER;                      !@01
026900       STRING MORE-SUFFIX DELIMITED BY SIZE                       !@01
027000              INTO SUBJECT-LINE                                   !@01
027100              WITH POINTER SUBJ-PTR                               !@01
027200     END-IF.                                                      !@01
027300 0200-EXIT.                                                       !@01
027400     EXIT.                                                        !@01
027500     SKIP1                                                        !@01
027600 0210-APPEND-ONE-NAME.                                            !@01
027700     SET UNK-INDX TO SORT-INDX.                                   !@01
027800     IF SORT-INDX > 1                                             !@01
027900      THEN                                                        !@01
028000       STRING ', ' DELIMITED BY SIZE                              !@01
028100              INTO SUBJECT-LINE                                   !@01
028200              WITH POINTER SUBJ-PTR                               !@01
028300     END-IF.                                                      !@01
028400     STRING UNK-MODEL (UNK-INDX) DELIMITED BY SPACE               !@01
028500            INTO SUBJECT-LINE                                     !@01
028600            WITH POINTER SUBJ-PTR.                                !@01
028700 0210-EXIT.                                                       !@01
028800     EXIT.                                                        !@01
028900     SKIP2                                                        !@01
029000 TITLE 'Print the Alert Report'.                                  !@01
029100 0300-PRINT-REPORT.                                               !@01
029200     ACCEPT T-S-DAY FROM DAY.                                     !@01
029300     ACCEPT T-S-TIME FROM TIME.                                   !@01
029400     MOVE TIME-STAMP TO PT-TIMESTAMP.                             !@01
029500     OPEN OUTPUT ALERT-RPT-FILE.                                  !@01
029600     MOVE PAGE-LEN TO LINE-COUNT.                                 !@01
029700     MOVE SUBJECT-LINE TO LG-TEXT.                                !@01
029800     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
029900     PERFORM 0340-WRITE-BLANK-LINE THRU 0340-BLANK-EXIT.          !@01
030000     MOVE SPACES TO LG-TEXT.                                      !@01
030050     STRING 'The following model(s) could not be priced -- no'    !@01
030060         DELIMITED BY SIZE                                        !@01
030070            ' matching catalog entry or alias was found.'         !@01
030080         DELIMITED BY SIZE                                        !@01
030090         INTO LG-TEXT.                                            !@01
030300     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
030400     MOVE SPACES TO LG-TEXT.                                      !@01
030450     STRING 'Please add pricing (or an alias) for each one in'    !@01
030460         DELIMITED BY SIZE                                        !@01
030470            ' the pricing catalog file.'                          !@01
030480         DELIMITED BY SIZE                                        !@01
030490         INTO LG-TEXT.                                            !@01
030600     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
030700     PERFORM 0340-WRITE-BLANK-LINE THRU 0340-BLANK-EXIT.          !@01
030800     PERFORM 0320-PRINT-BULLET-LINE THRU 0320-EXIT                !@01
030900         VARYING BULLET-INDX FROM 1 BY 1                          !@01
031000             UNTIL BULLET-INDX > UNK-ENTRY-COUNT.                 !@01
031100     PERFORM 0340-WRITE-BLANK-LINE THRU 0340-BLANK-EXIT.          !@01
031200     MOVE 'Details:' TO LG-TEXT.                                  !@01
031300     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
031400     PERFORM 0330-PRINT-DETAIL-BLOCK THRU 0330-EXIT               !@01
031500         VARYING DETAIL-INDX FROM 1 BY 1                          !@01
031600             UNTIL DETAIL-INDX > UNK-ENTRY-COUNT.                 !@01
031700     CLOSE ALERT-RPT-FILE.                                        !@01
031800 0300-EXIT.                                                       !@01
031900     EXIT.                                                        !@01
032000     SKIP1                                                        !@01
032100 0310-PRINT-HEADER.                                               !@01
032200     ADD 1 TO PAGE-COUNT.                                         !@01
032300     MOVE PAGE-COUNT TO PT-PAGE-NUM.                              !@01
032400     MOVE LENGTH OF PAGE-TITLE TO PRINT-REC-LEN.                  !@01
032500     WRITE ALERT-RPT-RECORD FROM PAGE-TITLE.                      !@01
032600     MOVE LENGTH OF PAGE-SUBTITLE TO PRINT-REC-LEN.               !@01
032700     WRITE ALERT-RPT-RECORD FROM PAGE-SUBTITLE.                   !@01
032800     MOVE ZERO TO LINE-COUNT.                                     !@01
032900 0310-EXIT.                                                       !@01
033000     EXIT.                                                        !@01
033100     SKIP1                                                        !@01
033200 0320-PRINT-BULLET-LINE.                                          !@01
033300     SET UNK-INDX TO BULLET-INDX.                                 !@01
033400     MOVE SPACES TO LG-TEXT.                                      !@01
033500     STRING '  - ' DELIMITED BY SIZE                              !@01
033600            UNK-MODEL (UNK-INDX) DELIMITED BY SPACE               !@01
033700            INTO LG-TEXT.                                         !@01
033800     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
033900 0320-EXIT.                                                       !@01
034000     EXIT.                                                        !@01
034100     SKIP1                                                        !@01
034200 0330-PRINT-DETAIL-BLOCK.                                         !@01
034300     SET UNK-INDX TO DETAIL-INDX.                                 !@01
034350     MOVE SPACES TO LG-TEXT.                                      !@01
034400     STRING '  Model:           ' DELIMITED BY SIZE               !@01
034500            UNK-MODEL (UNK-INDX) DELIMITED BY SPACE               !@01
034600            INTO LG-TEXT.                                         !@01
034700     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
034750     MOVE SPACES TO LG-TEXT.                                      !@01
034800     STRING '  Timestamp:       ' DELIMITED BY SIZE               !@01
034900            UNK-TIMESTAMP (UNK-INDX) DELIMITED BY SIZE            !@01
035000            INTO LG-TEXT.                                         !@01
035100     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
035150     MOVE SPACES TO LG-TEXT.                                      !@01
035200     STRING '  Module:          ' DELIMITED BY SIZE               !@01
035300            UNK-MODULE (UNK-INDX) DELIMITED BY SPACE              !@01
035400            INTO LG-TEXT.                                         !@01
035500     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
035550     MOVE SPACES TO LG-TEXT.                                      !@01
035600     STRING '  Status:          ' DELIMITED BY SIZE               !@01
035700            UNK-STATUS (UNK-INDX) DELIMITED BY SPACE              !@01
035800            INTO LG-TEXT.                                         !@01
035900     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
036000     MOVE SPACES TO LG-TEXT.                                      !@01
036100     STRING '  Input Tokens:    ' DELIMITED BY SIZE               !@01
036200            UNK-INPUT-TOKENS (UNK-INDX) DELIMITED BY SIZE         !@01
036300            INTO LG-TEXT.                                         !@01
036400     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
036500     MOVE SPACES TO LG-TEXT.                                      !@01
036600     STRING '  Output Tokens:   ' DELIMITED BY SIZE               !@01
036700            UNK-OUTPUT-TOKENS (UNK-INDX) DELIMITED BY SIZE        !@01
036800            INTO LG-TEXT.                                         !@01
036900     PERFORM 0340-WRITE-LINE THRU 0340-EXIT.                      !@01
037000     PERFORM 0340-WRITE-BLANK-LINE THRU 0340-BLANK-EXIT.          !@01
037100 0330-EXIT.                                                       !@01
037200     EXIT.                                                        !@01
037300     SKIP1                                                        !@01
037400 0340-WRITE-LINE.                                                 !@01
037500     IF LINE-COUNT >= PAGE-LEN                                    !@01
037600      THEN                                                        !@01
037700       PERFORM 0310-PRINT-HEADER THRU 0310-EXIT                   !@01
037800     END-IF.                                                      !@01
037900     ADD 1 TO LINE-COUNT.                                         !@01
038000     MOVE LENGTH OF LINE-GENERIC TO PRINT-REC-LEN.                !@01
038100     WRITE ALERT-RPT-RECORD FROM LINE-GENERIC.                    !@01
038200 0340-EXIT.                                                       !@01
038300     EXIT.                                                        !@01
038400     SKIP1                                                        !@01
038500 0340-WRITE-BLANK-LINE.                                           !@01
038600     IF LINE-COUNT >= PAGE-LEN                                    !@01
038700      THEN                                                        !@01
038800       PERFORM 0310-PRINT-HEADER THRU 0310-EXIT                   !@01
038900     END-IF.                                                      !@01
039000     ADD 1 TO LINE-COUNT.                                         !@01
039100     MOVE LENGTH OF LINE-BLANK TO PRINT-REC-LEN.                  !@01
039200     WRITE ALERT-RPT-RECORD FROM LINE-BLANK.                      !@01
039300 0340-BLANK-EXIT.                                                 !@01
039400     EXIT.                                                        !@01
