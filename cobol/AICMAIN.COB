000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 09 Aug 2026 AT 16:40:55 BY  RSB    VERSION 13   *
000300 ID DIVISION.
000400 PROGRAM-ID. AICMAIN.
000500 AUTHOR. BRANNIGAN--CONDOR.
000600 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000700               THIS PROGRAM IS THE MAIN LINE OF THE AI USAGE
000800               COST CALCULATOR BATCH SUITE.  IT READS THE
000900               USAGE-IN FILE (DD/FILE AICUSGIN) ONE RECORD AT A
001000               TIME, PRICES EACH RECORD THAT NEEDS PRICING, AND
001100               WRITES EVERY RECORD -- PRICED OR NOT -- TO THE
001200               USAGE-OUT FILE (DD/FILE AICUSGOT).
001300
001400               ON ENTRY THE PRICING CATALOG IS LOADED ONCE BY A
001500               CALL TO AICLOAD.  EACH USAGE RECORD IS THEN
001600               TESTED AGAINST THREE SKIP RULES (NOT A SUCCESSFUL
001700               CALL, ALREADY PRICED, BLANK MODEL NAME).  A
001800               RECORD THAT SURVIVES THE SKIP RULES HAS ITS MODEL
001900               NAME RESOLVED AGAINST THE OPENAI CATALOG (KEY OR
002000               ALIAS) AND THEN THE GOOGLE CATALOG; IF NEITHER
002100               MATCHES THE MODEL IS LOGGED TO THE UNKNOWN-MODEL
002200               TABLE FOR THE END-OF-RUN ALERT.  A MATCHED RECORD
002300               IS PRICED BY CALLING WHICHEVER OF AICPOAI OR
002400               AICPGEM OWNS THE PROVIDER'S PRICING RULE.
002500
002600               AT END OF FILE, IF ANY UNKNOWN MODELS WERE SEEN,
002700               AICALRT IS CALLED TO WRITE THE ALERT REPORT.  RUN
002800               TOTALS ARE THEN DISPLAYED TO SYSOUT.
002900
003000 DATE-WRITTEN. 23 SEP 93.
003100 DATE-COMPILED.
003200 SECURITY. MERIDIAN DATA SERVICES - INTERNAL USE ONLY.
003300*/**************************************************************/
003400*/*                                                            */
003500*/*   COPYRIGHT (C) 1993,2008  MERIDIAN DATA SERVICES, INC.     */
003600*/*   COPYRIGHT (C) 2008,2026  MERIDIAN DATA SERVICES, INC.     */
003700*/*                                                            */
003800*/*   THIS PROGRAM IS THE PROPERTY OF MERIDIAN DATA SERVICES,   */
003900*/*   INC.  IT IS FURNISHED UNDER THE TERMS OF THE COMPANY'S    */
004000*/*   INTERNAL SOFTWARE STANDARDS AND MAY NOT BE COPIED OR      */
004100*/*   DISCLOSED OUTSIDE THE APPLICATIONS DIVISION EXCEPT AS     */
004200*/*   AUTHORIZED IN WRITING BY THE SYSTEMS MANAGER.             */
004300*/*                                                            */
004400*/**************************************************************/
004500*
004600*   CHANGE LOG
004700*     23 SEP 93  CONDOR       ORIGINAL WRITE-UP.  THIS WAS THE
004800*                             "APKINPXT" ACIF INPUT EXIT FOR THE
004900*                             BANKDATA STATEMENT PRINT STREAM --
005000*                             CONFIDENTIAL STAMP, INDEXER KEY AND
005100*                             SUMMARY-PAGE LOGO INSERT.
005200*     30 JUN 97  CONDOR       ADDED THE "TEST" LINE-DELETE LOGIC
005300*                             AT THE REQUEST OF QA (THEY KEPT
005400*                             SHIPPING TEST DATA IN THE PRINT
005500*                             STREAM BY ACCIDENT).
005600*     11 DEC 98  HOWARDT      Y2K REVIEW -- NO 2-DIGIT YEAR
005700*                             FIELDS FOUND IN THIS EXIT.  SIGNED
005800*                             OFF FOR CENTURY ROLLOVER.  TICKET
005900*                             Y2K-0442.
006000*     19 FEB 01  HOWARDT      BANKDATA PRINT STREAM RETIRED WITH
006100*                             THE CONVERSION TO THE NEW BILLING
006200*                             SYSTEM.  MODULE PARKED, COMPILED
006300*                             BUT NOT SCHEDULED.
006400*     11 MAR 26  RSB    TKT AI-1001  MODULE REPURPOSED AS THE
006500*                             MAIN LINE OF THE AI USAGE COST
006600*                             CALCULATOR.  ALL ACIF LINKAGE AND
006700*                             THE NESTED AFPWRITE SUBPROGRAM
006800*                             REMOVED.  PROGRAM-ID CHANGED FROM
006900*                             APKINPXT TO AICMAIN.
007000*     18 MAR 26  RSB    TKT AI-1006  ADDED THE THREE-RULE SKIP
007100*                             CASCADE (0210-APPLY-SKIP-RULES) AND
007200*                             THE UPSI-0 "PRICE ALL STATUSES"
007300*                             OVERRIDE SWITCH.
007400*     04 APR 26  CMP    TKT AI-1027  0235-INVOKE-COST-RULE NOW
007500*                             TREATS A NON-ZERO RETURN-CODE FROM
007600*                             THE PRICING RULE AS "LEAVE UNPRICED
007700*                             AND CONTINUE" RATHER THAN ABENDING
007800*                             THE RUN -- A BAD GOOGLE CATALOG ROW
007900*                             WITH ZERO TIERS TOOK DOWN A FULL
008000*                             OVERNIGHT RUN BEFORE THIS FIX.
008100*     22 APR 26  RSB    TKT AI-1032  USG-STATUS-SUCCESS 88-LEVEL
008200*                             MOVED INTO AICUSREC SO AICMAIN AND
008300*                             ANY FUTURE CALLER AGREE ON THE
008400*                             EXACT LITERAL.
008500*     02 MAY 26  RSB    TKT AI-1046  0225-DERIVE-CACHED-TOKENS
008600*                             ADDED -- FALLS BACK TO THE DETAIL
008700*                             CACHE FIELD WHEN THE PRIMARY ONE
008800*                             IS ZERO.
008900*     14 JUN 26  RSB    TKT AI-1058  RAISED UNKNOWN-MODEL TABLE
009000*                             TO 200 ENTRIES (SEE AICUNKR CHANGE
009100*                             LOG).
009110*     09 AUG 26  RSB    TKT AI-1063  0240-FORMAT-COST AND
009120*                             0950-DISPLAY-TOTALS WERE WRITING
009130*                             COST AMOUNTS AS UNPUNCTUATED
009140*                             IMPLIED-DECIMAL NUMERALS.  AUDIT OF
009150*                             THE USAGE-OUT FILE FOUND NO DECIMAL
009160*                             POINT IN USG-COST-USD AT ALL.  BOTH
009170*                             PARAGRAPHS NOW ROUTE THE COST
009180*                             THROUGH A NUMERIC-EDITED WORK FIELD
009190*                             FIRST.  SEE AICUSREC CHANGE LOG.
009191*     09 AUG 26  RSB    TKT AI-1064  DROPPED THE "WS-" PREFIX
009192*                             FROM EVERY WORKING-STORAGE ITEM.
009193*                             AUDIT NOTED THIS SHOP HAS NEVER USED
009194*                             A BLANKET PREFIX IN WORKING-STORAGE
009195*                             -- LINKAGE/TABLE ITEMS KEEP THEIR
009196*                             CONTENT PREFIXES (BRK-, CNT-, ETC.).
009200*
009300 TITLE 'AI Usage Cost Calculator - Main Line'.
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER. IBM-370.
009700 OBJECT-COMPUTER. IBM-370.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM
010000     CLASS TOKEN-DIGITS IS '0' THRU '9'
010100     UPSI-0 ON STATUS IS PRICE-ALL-STATUSES
010200              OFF STATUS IS PRICE-SUCCESS-ONLY.
010300     EJECT
010400 INPUT-OUTPUT SECTION.
010500 FILE-CONTROL.
010600     SELECT USAGE-IN-FILE ASSIGN TO AICUSGIN
010700         ORGANIZATION IS SEQUENTIAL
010800         ACCESS MODE IS SEQUENTIAL
010900         FILE STATUS IS USGIN-STATUS.
011000     SELECT USAGE-OUT-FILE ASSIGN TO AICUSGOT
011100         ORGANIZATION IS SEQUENTIAL
011200         ACCESS MODE IS SEQUENTIAL
011300         FILE STATUS IS USGOT-STATUS.
011400     EJECT
011500 DATA DIVISION.
011600 FILE SECTION.
011700 FD  USAGE-IN-FILE
011800     RECORDING MODE F
011900     LABEL RECORDS STANDARD
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS USAGE-IN-RECORD.
012200 01  USAGE-IN-RECORD        PIC X(204).
012300 FD  USAGE-OUT-FILE
012400     RECORDING MODE F
012500     LABEL RECORDS STANDARD
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS USAGE-OUT-RECORD.
012800 01  USAGE-OUT-RECORD       PIC X(204).
012900     EJECT
013000 WORKING-STORAGE SECTION.
013100 77  PGMNAME                PIC X(8) VALUE 'AICMAIN'.
013200 77  ABND-PGM               PIC X(8) VALUE 'CEE3ABD'.
013300 77  ABEND-CODE             PIC 9(4) BINARY VALUE 12.
013400 77  USGIN-STATUS           PIC XX VALUE SPACES.
013500 77  USGOT-STATUS           PIC XX VALUE SPACES.
013600 77  EOF-SW                 PIC X VALUE 'N'.
013700     88  USAGE-EOF               VALUE 'Y'.
013800 77  SKIP-SW                PIC X VALUE 'N'.
013900     88  SKIP-THIS-RECORD     VALUE 'Y'.
014000 77  MODEL-SW               PIC X VALUE 'N'.
014100     88  MODEL-WAS-FOUND      VALUE 'Y'.
014200 77  PROVIDER-FOUND         PIC X VALUE SPACE.
014300     88  PROVIDER-IS-OPENAI   VALUE 'O'.
014400     88  PROVIDER-IS-GOOGLE   VALUE 'G'.
014500 77  RECORDS-READ           PIC 9(6) BINARY VALUE ZERO.
014600 77  RECORDS-PRICED         PIC 9(6) BINARY VALUE ZERO.
014700 77  RECORDS-ERRORED        PIC 9(6) BINARY VALUE ZERO.
014800 77  SKIPPED-NON-SUCCESS    PIC 9(6) BINARY VALUE ZERO.
014900 77  SKIPPED-PRICED         PIC 9(6) BINARY VALUE ZERO.
015000 77  SKIPPED-BLANK-MODEL    PIC 9(6) BINARY VALUE ZERO.
015100 77  GRAND-TOTAL-COST       PIC 9(09)V9(08) VALUE ZERO.
015200 77  ALIAS-FOUND-SW         PIC X VALUE 'N'.
015300     88  ALIAS-WAS-FOUND      VALUE 'Y'.
015400 77  DISP-COUNT             PIC ZZZ,ZZ9.
015410 77  DISP-GRAND-TOTAL       PIC ZZZZZZZZ9.99999999.
015420* NUMERIC-EDIT VIEW OF GRAND-TOTAL-COST FOR THE RUN-TOTALS
015422* DISPLAY -- SEE TKT AI-1063.
015424 77  COST-NUMERIC           PIC 9(06)V9(08) VALUE ZERO.
015426* COST JUST COMPUTED, ROUNDED TO 8 DECIMAL PLACES -- SEE TKT
015428* AI-1063.  0240-FORMAT-COST PUNCTUATES THIS THROUGH COST-
015430* EDIT BEFORE IT GOES TO USG-COST-USD.  SIX INTEGER DIGITS IS
015432* ALL THE 15-BYTE USG-COST-USD FIELD HAS ROOM FOR ONCE THE
015434* DECIMAL POINT AND THE 8 FRACTION DIGITS ARE ACCOUNTED FOR.
015436 77  COST-EDIT              PIC ZZZZZ9.99999999.
015450     SKIP1
015460* TRACE WORK AREA -- BINARY/DISPLAY DUAL VIEWS USED WHEN A
015470* RUN'S TOTALS ARE BEING RECONCILED BY HAND AGAINST THE
015480* USAGE FILE (SEE TKT AI-1027).  NOT EXERCISED IN NORMAL
015490* PRODUCTION RUNS.
015492 01  TRACE-BIN              PIC 9(9) BINARY VALUE ZERO.
015494 01  TRACE-BIN-X            REDEFINES TRACE-BIN
015496      PIC X(4).
015498 01  TRACE-KEY              PIC X(40) VALUE SPACES.
015499 01  TRACE-KEY-GROUPS       REDEFINES TRACE-KEY.
015500     05  TRACE-KEY-PROVIDER PIC X(20).
015502     05  TRACE-KEY-VARIANT  PIC X(20).
015504 01  TRACE-TOTAL            PIC 9(07)V9(10) VALUE ZERO.
015506 01  TRACE-TOTAL-X          REDEFINES TRACE-TOTAL
015508      PIC X(17).
015510     SKIP2
015600 COPY AICUSREC.
015700     SKIP1
015800 COPY AICPRTBL.
015900     SKIP1
016000 COPY AICBRKR.
016100     SKIP1
016200 COPY AICUNKR.
016300     SKIP1
016400 TITLE 'Initialization and Main Line'.
016500 PROCEDURE DIVISION.
016600 0000-MAINLINE.
016700     CALL 'AICLOAD' USING AIC-CATALOG-TABLES.
016800     OPEN INPUT USAGE-IN-FILE
016900          OUTPUT USAGE-OUT-FILE.
017000     MOVE ZERO TO UNK-ENTRY-COUNT.
017100     PERFORM 0800-READ-USAGE-RECORD THRU 0800-EXIT.
017200     PERFORM 0200-PROCESS-USAGE-RECORD THRU 0200-EXIT
017300         UNTIL USAGE-EOF.
017400     CLOSE USAGE-IN-FILE
017500           USAGE-OUT-FILE.
017600     IF UNK-ENTRY-COUNT > 0
017700      THEN
017800       CALL 'AICALRT' USING AIC-UNKNOWN-MODEL-TABLE
017900     END-IF.
018000     PERFORM 0950-DISPLAY-TOTALS THRU 0950-EXIT.
018100     GOBACK.
018200     SKIP3
018300 0200-PROCESS-USAGE-RECORD.
018400* ONE USAGE RECORD, PRIMED BY THE READ AT THE BOTTOM OF THIS
018500* PARAGRAPH (AND ONCE IN 0000-MAINLINE TO PRIME THE FIRST ONE).
018600     ADD 1 TO RECORDS-READ.
018700     PERFORM 0210-APPLY-SKIP-RULES THRU 0210-EXIT.
018800     IF NOT SKIP-THIS-RECORD
018900      THEN
019000       PERFORM 0220-RESOLVE-MODEL THRU 0220-EXIT;
019100       IF MODEL-WAS-FOUND
019200        THEN
019300         PERFORM 0225-DERIVE-CACHED-TOKENS THRU 0225-EXIT;
019400         PERFORM 0235-INVOKE-COST-RULE THRU 0235-EXIT;
019500         IF BRK-STATUS-OK
019600          THEN
019700           PERFORM 0240-FORMAT-COST THRU 0240-EXIT;
019800           ADD 1 TO RECORDS-PRICED
019900          ELSE
020000           ADD 1 TO RECORDS-ERRORED;
020100           DISPLAY PGMNAME ' - PRICING RULE COULD NOT PRICE '
020200                   USG-MODEL ', RECORD LEFT UNPRICED'
020300         END-IF
020400        ELSE
020500         PERFORM 0230-RECORD-UNKNOWN-MODEL THRU 0230-EXIT
020600       END-IF
020700     END-IF.
020800     PERFORM 0900-WRITE-USAGE-RECORD THRU 0900-EXIT.
020900     PERFORM 0800-READ-USAGE-RECORD THRU 0800-EXIT.
021000 0200-EXIT.
021100     EXIT.
021200     SKIP2
021300 0210-APPLY-SKIP-RULES.
021400* THREE SKIP RULES, TESTED IN THIS ORDER, FIRST MATCH WINS.
021500     MOVE 'N' TO SKIP-SW.
021600     IF PRICE-SUCCESS-ONLY AND NOT USG-STATUS-SUCCESS
021700      THEN
021800       SET SKIP-THIS-RECORD TO TRUE;
021900       ADD 1 TO SKIPPED-NON-SUCCESS
022000      ELSE
022100       IF USG-COST-USD NOT = SPACES
022200        THEN
022300         SET SKIP-THIS-RECORD TO TRUE;
022400         ADD 1 TO SKIPPED-PRICED
022500        ELSE
022600         IF USG-MODEL = SPACES
022700          THEN
022800           SET SKIP-THIS-RECORD TO TRUE;
022900           ADD 1 TO SKIPPED-BLANK-MODEL
023000         END-IF
023100       END-IF
023200     END-IF.
023300 0210-EXIT.
023400     EXIT.
023500     SKIP2
023600 0220-RESOLVE-MODEL.
023700* TRY THE OPENAI CATALOG KEY, THEN EVERY OPENAI MODEL'S ALIAS
023800* LIST, THEN THE GOOGLE CATALOG KEY.  ON A MATCH, BRK-MODEL-KEY
023900* IS SET TO THE CANONICAL KEY -- NEVER THE ALIAS THAT WAS
024000* MATCHED.
024100     MOVE 'N' TO MODEL-SW.
024200     SET CAT-OAI-INDX TO 1.
024300     SEARCH CAT-OPENAI-MODEL-TABLE
024400      AT END
024500       CONTINUE
024600      WHEN PMO-MODEL-KEY (CAT-OAI-INDX) = USG-MODEL
024700       SET PROVIDER-IS-OPENAI TO TRUE;
024800       SET MODEL-WAS-FOUND TO TRUE;
024900       MOVE PMO-MODEL-KEY (CAT-OAI-INDX) TO BRK-MODEL-KEY
025000     END-SEARCH.
025100     IF NOT MODEL-WAS-FOUND
025200      THEN
025300       PERFORM 0222-SEARCH-OPENAI-ALIASES THRU 0222-EXIT
025400         VARYING CAT-OAI-INDX FROM 1 BY 1
025500           UNTIL CAT-OAI-INDX > CAT-OPENAI-MODEL-COUNT
025600             OR MODEL-WAS-FOUND
025700     END-IF.
025800     IF NOT MODEL-WAS-FOUND
025900      THEN
026000       SET CAT-GGL-INDX TO 1;
026100       SEARCH CAT-GOOGLE-MODEL-TABLE
026200        AT END
026300         CONTINUE
026400        WHEN PMG-MODEL-KEY (CAT-GGL-INDX) = USG-MODEL
026500         SET PROVIDER-IS-GOOGLE TO TRUE;
026600         SET MODEL-WAS-FOUND TO TRUE;
026700         MOVE PMG-MODEL-KEY (CAT-GGL-INDX) TO BRK-MODEL-KEY
026800       END-SEARCH
026900     END-IF.
027000 0220-EXIT.
027100     EXIT.
027200     SKIP1
027300 0222-SEARCH-OPENAI-ALIASES.
027400     MOVE 'N' TO ALIAS-FOUND-SW.
027500     IF PMO-ALIAS-COUNT (CAT-OAI-INDX) > 0
027600      THEN
027700       SET CAT-OAI-ALIAS-INDX TO 1;
027800       SEARCH PMO-ALIASES
027900        AT END
028000         CONTINUE
028100        WHEN PMO-ALIASES (CAT-OAI-INDX CAT-OAI-ALIAS-INDX) = USG-MODEL
028200         SET PROVIDER-IS-OPENAI TO TRUE;
028300         SET MODEL-WAS-FOUND TO TRUE;
028400         MOVE PMO-MODEL-KEY (CAT-OAI-INDX) TO BRK-MODEL-KEY
028500       END-SEARCH
028600     END-IF.
028700 0222-EXIT.
028800     EXIT.
028900     SKIP2
029000 0225-DERIVE-CACHED-TOKENS.
029100     MOVE USG-INPUT-TOKENS TO CNT-INPUT-TOKENS.
029200     MOVE USG-OUTPUT-TOKENS TO CNT-OUTPUT-TOKENS.
029300     MOVE USG-STORAGE-HOURS TO CNT-STORAGE-HOURS.
029400     IF USG-CACHED-TOKENS = ZERO AND USG-CACHED-DETAIL-TOKENS NOT = ZERO
029500      THEN
029600       MOVE USG-CACHED-DETAIL-TOKENS TO CNT-CACHED-TOKENS
029700      ELSE
029800       MOVE USG-CACHED-TOKENS TO CNT-CACHED-TOKENS
029900     END-IF.
030000 0225-EXIT.
030100     EXIT.
030200     SKIP2
030300 0230-RECORD-UNKNOWN-MODEL.
030400* DEDUP BY EXACT MODEL NAME -- FIRST OFFENDING RECORD'S DETAILS
030500* ARE THE ONES THAT SURVIVE.
030600     SET UNK-INDX TO 1.
030700     SEARCH UNK-ENTRY
030800      AT END
030900       IF UNK-ENTRY-COUNT < 200
031000        THEN
031100         ADD 1 TO UNK-ENTRY-COUNT;
031200         SET UNK-INDX TO UNK-ENTRY-COUNT;
031300         MOVE USG-MODEL          TO UNK-MODEL (UNK-INDX);
031400         MOVE USG-TIMESTAMP      TO UNK-TIMESTAMP (UNK-INDX);
031500         MOVE USG-MODULE         TO UNK-MODULE (UNK-INDX);
031600         MOVE USG-STATUS         TO UNK-STATUS (UNK-INDX);
031700         MOVE USG-INPUT-TOKENS   TO UNK-INPUT-TOKENS (UNK-INDX);
031800         MOVE USG-OUTPUT-TOKENS  TO UNK-OUTPUT-TOKENS (UNK-INDX)
031900        ELSE
032000         DISPLAY PGMNAME ' - UNKNOWN-MODEL TABLE FULL, MODEL '
032100                 USG-MODEL ' NOT LOGGED'
032200       END-IF
032300      WHEN UNK-MODEL (UNK-INDX) = USG-MODEL
032400       CONTINUE
032500     END-SEARCH.
032600 0230-EXIT.
032700     EXIT.
032800     SKIP2
032900 0235-INVOKE-COST-RULE.
033000     MOVE 'Y' TO BRK-STATUS.
033100     EVALUATE TRUE
033200      WHEN PROVIDER-IS-OPENAI
033300       CALL 'AICPOAI' USING CAT-OPENAI-BILLING-UNIT
033310                            CAT-OPENAI-MODEL-TABLE (CAT-OAI-INDX)
033400                            AIC-USAGE-COUNTS-LINK
033500                            AIC-COST-BREAKDOWN
033600      WHEN PROVIDER-IS-GOOGLE
033700       CALL 'AICPGEM' USING CAT-GOOGLE-BILLING-UNIT
033710                            CAT-GOOGLE-MODEL-TABLE (CAT-GGL-INDX)
033800                            AIC-USAGE-COUNTS-LINK
033900                            AIC-COST-BREAKDOWN
034000     END-EVALUATE.
034100     IF RETURN-CODE NOT = ZERO
034200      THEN
034300       SET BRK-STATUS-ERROR TO TRUE
034400     END-IF.
034500 0235-EXIT.
034600     EXIT.
034700     SKIP2
034800 0240-FORMAT-COST.
034810* USG-COST-USD IS TEXT, NOT AN IMPLIED-DECIMAL NUMERAL -- ROUTE
034820* THE ROUNDED COST THROUGH A NUMERIC-EDITED WORK FIELD SO THE
034830* DECIMAL POINT LANDS IN THE OUTPUT RECORD AS AN ACTUAL
034840* CHARACTER (TKT AI-1063).
034900     COMPUTE COST-NUMERIC ROUNDED = BRK-TOTAL.
034950     MOVE COST-NUMERIC TO COST-EDIT.
034960     MOVE COST-EDIT TO USG-COST-USD.
035000     ADD COST-NUMERIC TO GRAND-TOTAL-COST.
035100 0240-EXIT.
035200     EXIT.
035300     SKIP2
035400 0800-READ-USAGE-RECORD.
035500     READ USAGE-IN-FILE INTO AIC-USAGE-RECORD
035600      AT END
035700       SET USAGE-EOF TO TRUE
035800     END-READ.
035900 0800-EXIT.
036000     EXIT.
036100     SKIP1
036200 0900-WRITE-USAGE-RECORD.
036300     IF NOT USAGE-EOF
036400      THEN
036500       WRITE USAGE-OUT-RECORD FROM AIC-USAGE-RECORD
036600     END-IF.
036700 0900-EXIT.
036800     EXIT.
036900     SKIP2
037000 0950-DISPLAY-TOTALS.
037100     DISPLAY '===================================================='.
037200     DISPLAY PGMNAME ' - AI USAGE COST CALCULATOR RUN TOTALS'.
037300     MOVE RECORDS-READ TO DISP-COUNT.
037400     DISPLAY '  RECORDS READ .............. ' DISP-COUNT.
037500     MOVE RECORDS-PRICED TO DISP-COUNT.
037600     DISPLAY '  RECORDS PRICED THIS RUN ... ' DISP-COUNT.
037700     MOVE RECORDS-ERRORED TO DISP-COUNT.
037800     DISPLAY '  RECORDS LEFT UNPRICED ..... ' DISP-COUNT.
037900     MOVE SKIPPED-NON-SUCCESS TO DISP-COUNT.
038000     DISPLAY '  SKIPPED - NOT SUCCESSFUL .. ' DISP-COUNT.
038100     MOVE SKIPPED-PRICED TO DISP-COUNT.
038200     DISPLAY '  SKIPPED - ALREADY PRICED .. ' DISP-COUNT.
038300     MOVE SKIPPED-BLANK-MODEL TO DISP-COUNT.
038400     DISPLAY '  SKIPPED - BLANK MODEL ..... ' DISP-COUNT.
038500     MOVE UNK-ENTRY-COUNT TO DISP-COUNT.
038600     DISPLAY '  UNKNOWN MODELS SEEN ....... ' DISP-COUNT.
038650     MOVE GRAND-TOTAL-COST TO DISP-GRAND-TOTAL.
038700     DISPLAY '  GRAND TOTAL COST (USD) .... ' DISP-GRAND-TOTAL.
038800     DISPLAY '===================================================='.
038900 0950-EXIT.
039000     EXIT.
