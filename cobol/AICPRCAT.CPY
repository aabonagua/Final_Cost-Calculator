000100***************************************************************
000200*
000300*   AICPRCAT  --  AI-COST PRICING CATALOG FILE RECORD
000400*
000500*   THE FLAT-FILE RECORD LAYOUT READ BY AICLOAD FROM THE
000600*   PRICING CATALOG FILE (DD/FILE AICPRICE).  THE CATALOG FILE
000700*   CARRIES THREE RECORD TYPES, TOLD APART BY CTL-RECORD-TYPE
000800*   IN COLUMN 1 --
000900*        'H'  PROVIDER HEADER    (BILLING UNIT FOR A PROVIDER)
001000*        'M'  OPENAI MODEL ROW   (FLAT PRICE, UP TO 5 ALIASES)
001100*        'T'  GOOGLE TIER ROW    (ONE TIER OF ONE MODEL)
001200*
001300*   THIS RECORD IS LOCAL SCRATCH SPACE FOR AICLOAD ONLY -- IT IS
001400*   NEVER PASSED ACROSS A CALL.  THE TABLES AICLOAD BUILDS FROM
001500*   IT ARE IN AICPRTBL, WHICH IS PASSED BACK TO AICMAIN.
001600*
001700*   MAINTENANCE HISTORY
001800*     03/11/26  RSB  TKT AI-1001  ORIGINAL CATALOG RECORD.  SPLIT
001900*                    OUT OF AICPRTBL SO THE FLAT-FILE VIEW AND
002000*                    THE IN-MEMORY TABLE VIEW DO NOT BOTH TRY TO
002100*                    LIVE IN AICLOAD'S LINKAGE SECTION.
002200***************************************************************
002300 01  AIC-CATALOG-IN-RECORD.
002400     05  CTL-RECORD-TYPE             PIC X(01).
002500         88  CTL-IS-PROVIDER-HDR         VALUE 'H'.
002600         88  CTL-IS-OPENAI-MODEL         VALUE 'M'.
002700         88  CTL-IS-GOOGLE-TIER          VALUE 'T'.
002800     05  CTL-PROVIDER-HDR-DATA.
002900         10  CTL-HDR-PROVIDER        PIC X(08).
003000             88  CTL-HDR-IS-OPENAI       VALUE 'OPENAI  '.
003010             88  CTL-HDR-IS-GOOGLE       VALUE 'GOOGLE  '.
003100         10  CTL-HDR-BILLING-UNIT    PIC 9(09).
003200         10  CTL-HDR-BILLING-UNIT-B  PIC X(01).
003300*            'Y' IF CTL-HDR-BILLING-UNIT WAS ACTUALLY PUNCHED
003400*            ON THE CARD; SPACE MEANS "USE THE 1,000,000
003500*            DEFAULT" (SEE AICLOAD 0110-LOAD-PROVIDER-HDR).
003600         10  FILLER                  PIC X(273).
003700     05  CTL-OPENAI-MODEL-DATA REDEFINES CTL-PROVIDER-HDR-DATA.
003800         10  CTL-OAI-MODEL-KEY       PIC X(40).
003900         10  CTL-OAI-INPUT-PRICE     PIC 9(05)V9(08).
004000         10  CTL-OAI-CACHED-SUPPORT  PIC X(01).
004100         10  CTL-OAI-CACHED-PRICE    PIC 9(05)V9(08).
004200         10  CTL-OAI-OUTPUT-PRICE    PIC 9(05)V9(08).
004300         10  CTL-OAI-ALIAS-COUNT     PIC 9(01).
004400         10  CTL-OAI-ALIASES OCCURS 5 TIMES
004500                                     PIC X(40).
004600         10  FILLER                  PIC X(10).
004700     05  CTL-GOOGLE-TIER-DATA REDEFINES CTL-PROVIDER-HDR-DATA.
004800         10  CTL-GGL-MODEL-KEY       PIC X(40).
004900         10  CTL-GGL-MAX-INPUT       PIC 9(09).
005000         10  CTL-GGL-NO-CAP          PIC X(01).
005100         10  CTL-GGL-INPUT-PRICE     PIC 9(05)V9(08).
005200         10  CTL-GGL-OUTPUT-PRICE    PIC 9(05)V9(08).
005300         10  CTL-GGL-CACHE-PRICE     PIC 9(05)V9(08).
005400         10  CTL-GGL-STORAGE-PRICE   PIC 9(05)V9(08).
005500         10  FILLER                  PIC X(189).
