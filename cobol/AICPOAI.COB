000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ LIST
000200* LAST UPDATE ON 09 Aug 2026 AT 16:41:25 BY  RSB    VERSION 06   *
000300 ID DIVISION.
000400 PROGRAM-ID. AICPOAI.
000500 AUTHOR. BRANNIGAN--CONDOR.
000600 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000700               THIS PROGRAM IS THE OPENAI PRICING RULE FOR THE
000800               AI USAGE COST CALCULATOR.  IT IS CALLED ONCE PER
000900               USAGE RECORD BY AICMAIN, AFTER AICMAIN HAS
001000               MATCHED THE RECORD'S MODEL NAME (OR ONE OF ITS
001100               ALIASES) TO AN ENTRY IN THE OPENAI PRICING TABLE.
001200
001300               THE RULE:  CACHED INPUT TOKENS ARE DISCOUNTED
001400               ONLY IF THE MATCHED MODEL SUPPORTS A CACHED-INPUT
001500               PRICE (PMO-CACHED-IS-SUPPORTED).  IF NOT
001600               SUPPORTED, THE CACHED COUNT IS TREATED AS ZERO
001700               AND EVERY INPUT TOKEN IS BILLED AT THE FULL INPUT
001800               PRICE.  BILLABLE (NON-CACHED) INPUT NEVER GOES
001900               BELOW ZERO, EVEN IF THE CACHED COUNT REPORTED IS
002000               LARGER THAN THE INPUT COUNT.  ALL THREE PRICES
002100               ARE PER PROVIDER BILLING UNIT (NORMALLY ONE
002200               MILLION TOKENS).
002300
002400 DATE-WRITTEN. 18 OCT 93.
002500 DATE-COMPILED.
002600 SECURITY. MERIDIAN DATA SERVICES - INTERNAL USE ONLY.
002700*/**************************************************************/
002800*/*                                                            */
002900*/*   COPYRIGHT (C) 1993,2008  MERIDIAN DATA SERVICES, INC.     */
003000*/*   COPYRIGHT (C) 2008,2026  MERIDIAN DATA SERVICES, INC.     */
003100*/*                                                            */
003200*/*   THIS PROGRAM IS THE PROPERTY OF MERIDIAN DATA SERVICES,   */
003300*/*   INC.  IT IS FURNISHED UNDER THE TERMS OF THE COMPANY'S    */
003400*/*   INTERNAL SOFTWARE STANDARDS AND MAY NOT BE COPIED OR      */
003500*/*   DISCLOSED OUTSIDE THE APPLICATIONS DIVISION EXCEPT AS     */
003600*/*   AUTHORIZED IN WRITING BY THE SYSTEMS MANAGER.             */
003700*/*                                                            */
003800*/**************************************************************/
003900*
004000*   CHANGE LOG
004100*     18 OCT 93  CONDOR       ORIGINAL WRITE-UP.  THIS WAS THE
004200*                             "APKOUTXT" ACIF OUTPUT EXIT THAT
004300*                             STRIPPED THE BDT/EDT STRUCTURED
004400*                             FIELDS AND STAMPED A COMMENT
004500*                             TRIPLET ON EACH BPG FOR THE BANKDATA
004600*                             STATEMENT PRINT STREAM.
004700*     11 DEC 98  HOWARDT      Y2K REVIEW -- NO 2-DIGIT YEAR
004800*                             FIELDS FOUND IN THIS EXIT.  SIGNED
004900*                             OFF FOR CENTURY ROLLOVER.  TICKET
005000*                             Y2K-0442.
005100*     19 FEB 01  HOWARDT      BANKDATA PRINT STREAM RETIRED.
005200*                             MODULE PARKED, COMPILED BUT NOT
005300*                             SCHEDULED.
005400*     11 MAR 26  RSB    TKT AI-1001  MODULE REPURPOSED AS THE
005500*                             OPENAI PRICING RULE FOR THE AI
005600*                             USAGE COST CALCULATOR.  ALL ACIF/
005700*                             AFPDS STRUCTURED-FIELD LOGIC
005800*                             REMOVED.  PROGRAM-ID CHANGED FROM
005900*                             APKOUTXT TO AICPOAI.
006000*     04 APR 26  CMP    TKT AI-1027  0100-COMPUTE-OPENAI-COST NOW
006100*                             SETS BRK-STATUS-ERROR (RATHER THAN
006200*                             ABENDING) IF IT IS EVER CALLED WITH
006300*                             A BLANK MODEL KEY -- BELT AND
006400*                             BRACES FOR A BAD CALL FROM AICMAIN.
006410*     09 AUG 26  RSB    TKT AI-1064  DROPPED THE "WS-" PREFIX
006420*                             FROM EVERY WORKING-STORAGE ITEM --
006430*                             THIS SHOP HAS NEVER USED A BLANKET
006440*                             PREFIX IN WORKING-STORAGE.
006500*
006600 TITLE 'AI Usage Cost Calculator - OpenAI Pricing Rule'.
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-370.
007000 OBJECT-COMPUTER. IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS TOKEN-DIGITS IS '0' THRU '9'.
007400     EJECT
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700 77  PGMNAME                PIC X(8) VALUE 'AICPOAI'.
007800 77  BILLABLE-INPUT         PIC S9(9) BINARY VALUE ZERO.
007900 77  EFFECTIVE-CACHED       PIC 9(9) BINARY VALUE ZERO.
008000     SKIP2
008100* TRACE WORK AREA -- BINARY/DISPLAY DUAL VIEWS USED WHEN A
008200* PRICING DISCREPANCY IS BEING RUN DOWN BY HAND (SEE TKT
008300* AI-1027).  NOT EXERCISED IN NORMAL PRODUCTION RUNS.
008400 01  TRACE-BIN              PIC 9(9) BINARY VALUE ZERO.
008500 01  TRACE-BIN-X            REDEFINES TRACE-BIN
008600      PIC X(4).
008700 01  TRACE-KEY              PIC X(40) VALUE SPACES.
008800 01  TRACE-KEY-GROUPS       REDEFINES TRACE-KEY.
008900     05  TRACE-KEY-PROVIDER PIC X(20).
009000     05  TRACE-KEY-VARIANT  PIC X(20).
009050 01  TRACE-TOTAL            PIC 9(07)V9(10) VALUE ZERO.
009060 01  TRACE-TOTAL-X          REDEFINES TRACE-TOTAL
009070      PIC X(17).
009100     SKIP1
009200 LINKAGE SECTION.
009300 01  PRC-BILLING-UNIT       PIC 9(09).
009400     SKIP1
009500 01  PRC-MODEL-ENTRY.
009510     05  PRC-MODEL-KEY      PIC X(40).
009520     05  PRC-INPUT-PRICE    PIC 9(05)V9(08).
009530     05  PRC-CACHED-SUPPORTED PIC X(01).
009540         88  PRC-CACHED-IS-SUPPORTED VALUE 'Y'.
009550     05  PRC-CACHED-PRICE   PIC 9(05)V9(08).
009560     05  PRC-OUTPUT-PRICE   PIC 9(05)V9(08).
009570     05  PRC-ALIAS-COUNT    PIC 9(01) COMP.
009580     05  PRC-ALIASES OCCURS 5 TIMES
009590      PIC X(40).
009600     SKIP1
009700 COPY AICBRKR.
009800     SKIP1
009900 TITLE 'Compute OpenAI Cost'.
010000 PROCEDURE DIVISION USING PRC-BILLING-UNIT
010100                          PRC-MODEL-ENTRY
010200                          AIC-USAGE-COUNTS-LINK
010300                          AIC-COST-BREAKDOWN.
010400 0100-COMPUTE-OPENAI-COST.
010500     IF PRC-MODEL-KEY = SPACES
010600      THEN
010700       SET BRK-STATUS-ERROR TO TRUE;
010800       GOBACK
010900     END-IF.
011000     MOVE 'OPENAI  ' TO BRK-PROVIDER.
011100     MOVE PRC-MODEL-KEY TO BRK-MODEL-KEY.
011200     IF PRC-CACHED-IS-SUPPORTED
011300      THEN
011400       MOVE CNT-CACHED-TOKENS TO EFFECTIVE-CACHED
011500      ELSE
011600       MOVE ZERO TO EFFECTIVE-CACHED
011700     END-IF.
011800     COMPUTE BILLABLE-INPUT =
011900         CNT-INPUT-TOKENS - EFFECTIVE-CACHED.
012000     IF BILLABLE-INPUT < 0
012100      THEN
012200       MOVE ZERO TO BILLABLE-INPUT
012300     END-IF.
012400     MOVE BILLABLE-INPUT TO BRK-BILLABLE-IN.
012500     MOVE EFFECTIVE-CACHED TO BRK-CACHED.
012600     COMPUTE BRK-INPUT-COST ROUNDED =
012700         (BILLABLE-INPUT * PRC-INPUT-PRICE) / PRC-BILLING-UNIT.
012800     COMPUTE BRK-CACHE-COST ROUNDED =
012900         (EFFECTIVE-CACHED * PRC-CACHED-PRICE) / PRC-BILLING-UNIT.
013000     COMPUTE BRK-OUTPUT-COST ROUNDED =
013100         (CNT-OUTPUT-TOKENS * PRC-OUTPUT-PRICE) / PRC-BILLING-UNIT.
013200     MOVE ZERO TO BRK-STORAGE-COST.
013300     COMPUTE BRK-TOTAL ROUNDED =
013400         BRK-INPUT-COST + BRK-CACHE-COST + BRK-OUTPUT-COST.
013500     SET BRK-STATUS-OK TO TRUE.
013600     GOBACK.
