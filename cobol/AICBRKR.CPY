000100***************************************************************
000200*
000300*   AICBRKR  --  COST BREAKDOWN / PRICING-RULE LINKAGE
000400*
000500*   THE FIRST 01-LEVEL IS THE RESULT HANDED BACK BY EITHER
000600*   PRICING-RULE SUBPROGRAM (AICPOAI, AICPGEM).  AICMAIN PASSES
000700*   IT ON THE CALL, THE SUBPROGRAM FILLS IT IN, AND AICMAIN
000800*   FORMATS BRK-TOTAL INTO USG-COST-USD (0240-FORMAT-COST).
000900*
001000*   THE SECOND 01-LEVEL IS THE TOKEN-COUNT PARAMETER PASSED
001100*   ALONGSIDE THE PRICING-MODEL/TIER ENTRY ON THE SAME CALL.
001200*
001300*   MAINTENANCE HISTORY
001400*     03/11/26  RSB  TKT AI-1001  ORIGINAL LINKAGE LAYOUT.
001500*     04/10/26  CMP  TKT AI-1027  ADDED BRK-STATUS SO A RULE
001600*                    CAN REPORT "COULD NOT PRICE" (ZERO GOOGLE
001700*                    TIERS) WITHOUT ABENDING THE RUN.
001800***************************************************************
001900 01  AIC-COST-BREAKDOWN.
002000     05  BRK-PROVIDER                PIC X(08).
002100     05  BRK-MODEL-KEY               PIC X(40).
002200     05  BRK-BILLABLE-IN             PIC 9(09).
002300     05  BRK-CACHED                  PIC 9(09).
002400     05  BRK-INPUT-COST              PIC 9(07)V9(10).
002500     05  BRK-CACHE-COST              PIC 9(07)V9(10).
002600     05  BRK-OUTPUT-COST             PIC 9(07)V9(10).
002700     05  BRK-STORAGE-COST            PIC 9(07)V9(10).
002800     05  BRK-TOTAL                   PIC 9(07)V9(10).
002900     05  BRK-STATUS                  PIC X(01).
003000         88  BRK-STATUS-OK               VALUE 'Y'.
003100         88  BRK-STATUS-ERROR            VALUE 'N'.
003200     05  FILLER                      PIC X(09).
003300 01  AIC-USAGE-COUNTS-LINK.
003400     05  CNT-INPUT-TOKENS            PIC 9(09).
003500     05  CNT-OUTPUT-TOKENS           PIC 9(09).
003600     05  CNT-CACHED-TOKENS           PIC 9(09).
003700     05  CNT-STORAGE-HOURS           PIC 9(05)V9(02).
003800     05  FILLER                      PIC X(08).
