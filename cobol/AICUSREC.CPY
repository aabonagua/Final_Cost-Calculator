000100***************************************************************
000200*
000300*   AICUSREC  --  AI-COST USAGE RECORD LAYOUT
000400*
000500*   COPY MEMBER SHARED BY AICMAIN (READS/WRITES THE USAGE FILE)
000600*   AND BY ANY PROGRAM THAT NEEDS TO DISPLAY OR VALIDATE A
000700*   USAGE RECORD.  INPUT AND OUTPUT SIDES OF THE AICMAIN RUN
000800*   SHARE THIS SAME 01-LEVEL -- ON OUTPUT, USG-COST-USD IS
000900*   FILLED IN WHEN THE RECORD WAS PRICED THIS RUN, OTHERWISE
001000*   IT IS PASSED THROUGH UNCHANGED (BLANK, OR ALREADY PRICED
001100*   BY AN EARLIER RUN).
001200*
001300*   MAINTENANCE HISTORY
001400*     03/11/26  RSB  TKT AI-1001  ORIGINAL LAYOUT, CARVED OUT
001500*                    OF AICMAIN SO AICLOAD COULD SHARE IT.
001600*     04/22/26  RSB  TKT AI-1032  ADDED 88 FOR THE ONLY STATUS
001700*                    VALUE THE DRIVER PRICES BY DEFAULT.
001800*     05/02/26  RSB  TKT AI-1046  ADDED USG-CACHED-DETAIL-
001900*                    TOKENS.  SOME CALLERS STILL SEND THE OLD
002000*                    "DETAIL" CACHE COUNT INSTEAD OF THE NEW
002100*                    PRIMARY FIELD -- 0225-DERIVE-CACHED-TOKENS
002200*                    IN AICMAIN FALLS BACK TO IT.
002210*     09/08/26  RSB  TKT AI-1063  DROPPED THE USG-COST-USD-N
002220*                    IMPLIED-DECIMAL REDEFINITION -- AUDIT FOUND
002230*                    IT WAS NEVER ACTUALLY PUNCTUATED, SO THE
002240*                    BYTES WRITTEN DID NOT MATCH THE DOCUMENTED
002250*                    "X.XXXXXXXX" OUTPUT FORMAT.  SEE AICMAIN
002260*                    0240-FORMAT-COST.
002300***************************************************************
002400 01  AIC-USAGE-RECORD.
002500     05  USG-TIMESTAMP               PIC X(26).
002600*        ISO TIMESTAMP OF THE USAGE EVENT.  PASS-THROUGH ONLY -
002700*        THIS PROGRAM NEVER PARSES IT.
002800     05  USG-MODEL                   PIC X(40).
002900*        MODEL NAME AS REPORTED BY THE CALLING MODULE.  MAY BE
003000*        A CATALOG KEY OR AN ALIAS -- SEE AICMAIN 0220-RESOLVE-
003100*        MODEL.
003200     05  USG-MODULE                  PIC X(40).
003300*        CALLING BUSINESS MODULE NAME.  PASS-THROUGH ONLY.
003400     05  USG-STATUS                  PIC X(10).
003500         88  USG-STATUS-SUCCESS          VALUE 'success   '.
003600     05  USG-INPUT-TOKENS            PIC 9(09).
003700     05  USG-OUTPUT-TOKENS           PIC 9(09).
003800     05  USG-CACHED-TOKENS           PIC 9(09).
003900*        PRIMARY CACHED-TOKEN COUNT.  ZERO/ABSENT MEANS "LOOK
004000*        AT THE DETAIL FIELD INSTEAD" -- SEE USG-CACHED-DETAIL-
004100*        TOKENS BELOW.
004200     05  USG-CACHED-DETAIL-TOKENS    PIC 9(09).
004300*        SECONDARY CACHE-COUNT FIELD.  SOME CALLING MODULES
004400*        STILL POPULATE ONLY THIS ONE.
004500     05  USG-STORAGE-HOURS           PIC 9(05)V9(02).
004600*        CONTEXT-CACHE STORAGE HOURS.  MEANINGFUL FOR GOOGLE
004700*        RECORDS ONLY -- ZERO ELSEWHERE.
004800     05  USG-COST-USD                PIC X(15).
004900*        EMPTY ON INPUT MEANS "NOT YET PRICED".  ON OUTPUT, THE
005000*        TEXT OF THE COST WITH AN ACTUAL DECIMAL POINT AND
005100*        EXACTLY 8 DECIMAL PLACES, ZERO-PADDED, E.G. 0.00342690
005110*        OR 9.75000000 -- NOT AN IMPLIED-DECIMAL NUMERAL.  BUILT
005120*        BY AICMAIN 0240-FORMAT-COST VIA A NUMERIC-EDITED WORK
005130*        FIELD (SEE TKT AI-1063) SO THE PERIOD IS A REAL
005140*        CHARACTER IN THE FILE, NOT JUST AN ASSUMED POSITION.
005600     05  FILLER                      PIC X(30).
