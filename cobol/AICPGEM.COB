000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT
000200* LAST UPDATE ON 09 Aug 2026 AT 16:41:40 BY  RSB    VERSION 05   *
000300 ID DIVISION.
000400 PROGRAM-ID. AICPGEM.
000500 AUTHOR. BRANNIGAN--CONDOR.
000600 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000700               THIS PROGRAM IS THE GOOGLE (GEMINI) PRICING RULE
000800               FOR THE AI USAGE COST CALCULATOR.  IT IS CALLED
000900               ONCE PER USAGE RECORD BY AICMAIN, AFTER AICMAIN
001000               HAS MATCHED THE RECORD'S MODEL NAME TO AN ENTRY
001100               IN THE GOOGLE PRICING TABLE.
001200
001300               UNLIKE THE OPENAI RULE, A GOOGLE MODEL PRICES BY
001400               TIER -- THE TIER IS CHOSEN BY THE RAW INPUT TOKEN
001500               COUNT (BEFORE ANY CACHE DEDUCTION) AGAINST EACH
001600               TIER'S PTR-MAX-INPUT CEILING, TAKEN IN THE ORDER
001700               THE CATALOG LOADED THEM.  THE FIRST TIER WHOSE
001800               CEILING IS NOT EXCEEDED (OR THAT IS FLAGGED
001900               UNCAPPED) WINS; IF THE INPUT COUNT EXCEEDS EVERY
002000               TIER'S CEILING THE LAST TIER LOADED IS USED.  A
002100               MODEL LOADED WITH ZERO TIERS IS A CATALOG ERROR
002200               AND IS REPORTED BACK TO AICMAIN, NOT PRICED.
002300
002400               ONCE THE TIER IS CHOSEN, CACHED TOKENS ARE ALWAYS
002500               DEDUCTED FROM BILLABLE INPUT (NO SUPPORT FLAG, AS
002600               THERE IS FOR OPENAI).  CONTEXT-CACHE STORAGE
002700               HOURS ARE PRICED INDEPENDENTLY OF THE TOKEN
002800               COUNTS AND ARE ZERO ON ANY RECORD OTHER THAN A
002900               CONTEXT-CACHE STORAGE EVENT.
003000
003100 DATE-WRITTEN. 23 FEB 93.
003200 DATE-COMPILED.
003300 SECURITY. MERIDIAN DATA SERVICES - INTERNAL USE ONLY.
003400*/**************************************************************/
003500*/*                                                            */
003600*/*   COPYRIGHT (C) 1993,2008  MERIDIAN DATA SERVICES, INC.     */
003700*/*   COPYRIGHT (C) 2008,2026  MERIDIAN DATA SERVICES, INC.     */
003800*/*                                                            */
003900*/*   THIS PROGRAM IS THE PROPERTY OF MERIDIAN DATA SERVICES,   */
004000*/*   INC.  IT IS FURNISHED UNDER THE TERMS OF THE COMPANY'S    */
004100*/*   INTERNAL SOFTWARE STANDARDS AND MAY NOT BE COPIED OR      */
004200*/*   DISCLOSED OUTSIDE THE APPLICATIONS DIVISION EXCEPT AS     */
004300*/*   AUTHORIZED IN WRITING BY THE SYSTEMS MANAGER.             */
004400*/*                                                            */
004500*/**************************************************************/
004600*
004700*   CHANGE LOG
004800*     23 FEB 93  CONDOR       ORIGINAL WRITE-UP.  THIS WAS THE
004900*                             "APKXPSEG" ACIF RESOURCE-EXCLUDE
005000*                             EXIT THAT LISTED PAGE SEGMENTS,
005100*                             OVERLAYS, CODE PAGES AND CHARACTER
005200*                             SETS REFERENCED BY A PRINT JOB.
005300*     11 DEC 98  HOWARDT      Y2K REVIEW -- NO 2-DIGIT YEAR
005400*                             FIELDS FOUND IN THIS EXIT.  SIGNED
005500*                             OFF FOR CENTURY ROLLOVER.  TICKET
005600*                             Y2K-0442.
005700*     19 FEB 01  HOWARDT      RESOURCE REPORT EXIT RETIRED WITH
005800*                             THE BANKDATA CONVERSION.  MODULE
005900*                             PARKED, COMPILED BUT NOT SCHEDULED.
006000*     11 MAR 26  RSB    TKT AI-1001  MODULE REPURPOSED AS THE
006100*                             GOOGLE (GEMINI) PRICING RULE FOR
006200*                             THE AI USAGE COST CALCULATOR.  ALL
006300*                             RESOURCE-TABLE AND PRINT-FILE LOGIC
006400*                             REMOVED.  PROGRAM-ID CHANGED FROM
006500*                             APKXPSEG TO AICPGEM.
006600*     04 APR 26  CMP    TKT AI-1027  ZERO-TIER MODELS NOW SET
006700*                             BRK-STATUS-ERROR AND RETURN RATHER
006800*                             THAN DIVIDING BY AN UNSET TIER
006900*                             ENTRY -- A MIS-LOADED CATALOG ROW
007000*                             TOOK DOWN AN OVERNIGHT RUN BEFORE
007100*                             THIS FIX.
007110*     09 AUG 26  RSB    TKT AI-1064  DROPPED THE "WS-" PREFIX
007120*                             FROM EVERY WORKING-STORAGE ITEM --
007130*                             THIS SHOP HAS NEVER USED A BLANKET
007140*                             PREFIX IN WORKING-STORAGE.
007200*
007300 TITLE 'AI Usage Cost Calculator - Gemini Pricing Rule'.
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-370.
007700 OBJECT-COMPUTER. IBM-370.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS TOKEN-DIGITS IS '0' THRU '9'.
008100     EJECT
008200 DATA DIVISION.
008300 WORKING-STORAGE SECTION.
008400 77  PGMNAME                PIC X(8) VALUE 'AICPGEM'.
008500 77  TIER-INDX              PIC 9(2) BINARY VALUE ZERO.
008600 77  CHOSEN-TIER            PIC 9(2) BINARY VALUE ZERO.
008700 77  TIER-SW                PIC X VALUE 'N'.
008800     88  TIER-WAS-CHOSEN      VALUE 'Y'.
008900 77  BILLABLE-INPUT         PIC S9(9) BINARY VALUE ZERO.
009000     SKIP2
009100* TRACE WORK AREA -- BINARY/DISPLAY DUAL VIEWS USED WHEN A
009200* PRICING DISCREPANCY IS BEING RUN DOWN BY HAND (SEE TKT
009300* AI-1027).  NOT EXERCISED IN NORMAL PRODUCTION RUNS.
009400 01  TRACE-BIN              PIC 9(9) BINARY VALUE ZERO.
009500 01  TRACE-BIN-X            REDEFINES TRACE-BIN
009600      PIC X(4).
009700 01  TRACE-KEY              PIC X(40) VALUE SPACES.
009800 01  TRACE-KEY-GROUPS       REDEFINES TRACE-KEY.
009900     05  TRACE-KEY-PROVIDER PIC X(20).
010000     05  TRACE-KEY-VARIANT  PIC X(20).
010100 01  TRACE-TOTAL            PIC 9(07)V9(10) VALUE ZERO.
010200 01  TRACE-TOTAL-X          REDEFINES TRACE-TOTAL
010300      PIC X(17).
010400     SKIP1
010500 LINKAGE SECTION.
010600 01  PRC-BILLING-UNIT       PIC 9(09).
010700     SKIP1
010800 01  PRC-MODEL-ENTRY.
010900     05  PRC-MODEL-KEY      PIC X(40).
011000     05  PRC-TIER-COUNT     PIC 9(02) COMP.
011100     05  PRC-TIER-TABLE OCCURS 5 TIMES
011200                                 INDEXED BY PRC-TIER-INDX.
011300         10  PRC-MAX-INPUT  PIC 9(09).
011400         10  PRC-NO-CAP     PIC X(01).
011500             88  PRC-IS-UNCAPPED     VALUE 'Y'.
011600         10  PRC-INPUT-PRICE PIC 9(05)V9(08).
011700         10  PRC-OUTPUT-PRICE PIC 9(05)V9(08).
011800         10  PRC-CACHE-PRICE PIC 9(05)V9(08).
011900         10  PRC-STORAGE-PRICE PIC 9(05)V9(08).
012000     SKIP1
012100 COPY AICBRKR.
012200     SKIP1
012300 TITLE 'Choose Tier and Compute Gemini Cost'.
012400 PROCEDURE DIVISION USING PRC-BILLING-UNIT
012500                          PRC-MODEL-ENTRY
012600                          AIC-USAGE-COUNTS-LINK
012700                          AIC-COST-BREAKDOWN.
012800 0100-SELECT-TIER.
012900     IF PRC-TIER-COUNT = ZERO
013000      THEN
013100       SET BRK-STATUS-ERROR TO TRUE;
013200       GOBACK
013300     END-IF.
013400     MOVE 'N' TO TIER-SW.
013500     PERFORM 0110-TEST-ONE-TIER THRU 0110-EXIT
013600         VARYING TIER-INDX FROM 1 BY 1
013700             UNTIL TIER-INDX > PRC-TIER-COUNT
013800                 OR TIER-WAS-CHOSEN.
013900     IF NOT TIER-WAS-CHOSEN
014000      THEN
014100       MOVE PRC-TIER-COUNT TO CHOSEN-TIER
014200     END-IF.
014300     PERFORM 0200-COMPUTE-GEMINI-COST THRU 0200-EXIT.
014400     GOBACK.
014500 0100-EXIT.
014600     EXIT.
014700     SKIP1
014800 0110-TEST-ONE-TIER.
014900     SET PRC-TIER-INDX TO TIER-INDX.
015000     IF PRC-IS-UNCAPPED (PRC-TIER-INDX)
015100        OR CNT-INPUT-TOKENS NOT > PRC-MAX-INPUT (PRC-TIER-INDX)
015200      THEN
015300       MOVE TIER-INDX TO CHOSEN-TIER;
015400       SET TIER-WAS-CHOSEN TO TRUE
015500     END-IF.
015600 0110-EXIT.
015700     EXIT.
015800     SKIP2
015900 0200-COMPUTE-GEMINI-COST.
016000     SET PRC-TIER-INDX TO CHOSEN-TIER.
016100     MOVE 'GOOGLE  ' TO BRK-PROVIDER.
016200     MOVE PRC-MODEL-KEY TO BRK-MODEL-KEY.
016300     COMPUTE BILLABLE-INPUT =
016400         CNT-INPUT-TOKENS - CNT-CACHED-TOKENS.
016500     IF BILLABLE-INPUT < 0
016600      THEN
016700       MOVE ZERO TO BILLABLE-INPUT
016800     END-IF.
016900     MOVE BILLABLE-INPUT TO BRK-BILLABLE-IN.
017000     MOVE CNT-CACHED-TOKENS TO BRK-CACHED.
017100     COMPUTE BRK-INPUT-COST ROUNDED =
017200         (BILLABLE-INPUT * PRC-INPUT-PRICE (PRC-TIER-INDX))
017300             / PRC-BILLING-UNIT.
017400     COMPUTE BRK-CACHE-COST ROUNDED =
017500         (CNT-CACHED-TOKENS * PRC-CACHE-PRICE (PRC-TIER-INDX))
017600             / PRC-BILLING-UNIT.
017700     COMPUTE BRK-OUTPUT-COST ROUNDED =
017800         (CNT-OUTPUT-TOKENS * PRC-OUTPUT-PRICE (PRC-TIER-INDX))
017900             / PRC-BILLING-UNIT.
018000     IF CNT-STORAGE-HOURS = ZERO
018100      THEN
018200       MOVE ZERO TO BRK-STORAGE-COST
018300      ELSE
018400       COMPUTE BRK-STORAGE-COST ROUNDED =
018500           CNT-STORAGE-HOURS * PRC-STORAGE-PRICE (PRC-TIER-INDX)
018600     END-IF.
018700     COMPUTE BRK-TOTAL ROUNDED =
018800         BRK-INPUT-COST + BRK-CACHE-COST + BRK-OUTPUT-COST
018900             + BRK-STORAGE-COST.
019000     SET BRK-STATUS-OK TO TRUE.
019100 0200-EXIT.
019200     EXIT.
