000100***************************************************************
000200*
000300*   AICUNKR  --  UNKNOWN-MODEL TABLE (ALERT-BUILDER LINKAGE)
000400*
000500*   AICMAIN BUILDS THIS TABLE AS IT READS THE USAGE FILE --
000600*   0230-RECORD-UNKNOWN-MODEL SEARCHES IT FOR THE MODEL NAME
000700*   BEFORE ADDING A NEW ENTRY, SO EACH MODEL APPEARS ONCE WITH
000800*   ITS FIRST OFFENDING RECORD'S DETAILS.  AT END OF THE READ
000900*   LOOP THE WHOLE TABLE IS PASSED TO AICALRT ON THE CALL.
001000*
001100*   MAINTENANCE HISTORY
001200*     03/11/26  RSB  TKT AI-1001  ORIGINAL TABLE, 100 ENTRIES.
001300*     06/14/26  RSB  TKT AI-1058  RAISED TO 200 ENTRIES AFTER
001400*                    A BAD CATALOG PUSH LEFT 140+ MODELS
001500*                    UNRESOLVED IN ONE OVERNIGHT RUN.
001600***************************************************************
001700 01  AIC-UNKNOWN-MODEL-TABLE.
001800     05  UNK-ENTRY-COUNT             PIC 9(04) COMP.
001900     05  UNK-ENTRY OCCURS 200 TIMES
002000                   INDEXED BY UNK-INDX.
002100         10  UNK-MODEL               PIC X(40).
002200         10  UNK-TIMESTAMP           PIC X(26).
002300         10  UNK-MODULE              PIC X(40).
002400         10  UNK-STATUS              PIC X(10).
002500         10  UNK-INPUT-TOKENS        PIC 9(09).
002600         10  UNK-OUTPUT-TOKENS       PIC 9(09).
002700         10  FILLER                  PIC X(06).
