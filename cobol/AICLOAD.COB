000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST
000200* LAST UPDATE ON 09 Aug 2026 AT 16:41:10 BY  RSB    VERSION 08   *
000300* LAST UPDATE ON 29 Mar 2026            BY  RSB    VERSION 06   *
000400 ID DIVISION.
000500 PROGRAM-ID. AICLOAD.
000600 AUTHOR. BRANNIGAN--CONDOR.
000700 INSTALLATION. MERIDIAN DATA SERVICES, INC.
000800               THIS PROGRAM LOADS THE AI USAGE COST PRICING
000900               CATALOG (DD/FILE AICPRICE) INTO THE IN-MEMORY
001000               TABLES DEFINED IN AICPRTBL, AND HANDS THE FILLED
001100               TABLES BACK TO ITS CALLER ON THE CALL.
001200
001300               THE CATALOG IS A FLAT FILE OF THREE RECORD TYPES
001400               (SEE AICPRTBL) -- A PROVIDER-HEADER RECORD GIVING
001500               THE BILLING UNIT FOR A PROVIDER, AN OPENAI MODEL
001600               ROW GIVING A FLAT PRICE AND UP TO FIVE ALIASES,
001700               AND A GOOGLE TIER ROW GIVING ONE PRICING TIER OF
001800               ONE MODEL.  RECORDS MAY ARRIVE IN ANY ORDER --
001900               THIS PROGRAM DOES NOT ASSUME THE HEADER IS FIRST.
002000
002100               THIS MODULE IS CALLED ONCE, AT THE START OF THE
002200               RUN, BY AICMAIN.  IT IS NOT REENTERED.
002300
002400 DATE-WRITTEN. 14 MAR 94.
002500 DATE-COMPILED.
002600 SECURITY. MERIDIAN DATA SERVICES - INTERNAL USE ONLY.
002700*/**************************************************************/
002800*/*                                                            */
002900*/*   COPYRIGHT (C) 1994,2008  MERIDIAN DATA SERVICES, INC.     */
003000*/*   COPYRIGHT (C) 2008,2026  MERIDIAN DATA SERVICES, INC.     */
003100*/*                                                            */
003200*/*   THIS PROGRAM IS THE PROPERTY OF MERIDIAN DATA SERVICES,   */
003300*/*   INC.  IT IS FURNISHED UNDER THE TERMS OF THE COMPANY'S    */
003400*/*   INTERNAL SOFTWARE STANDARDS AND MAY NOT BE COPIED OR      */
003500*/*   DISCLOSED OUTSIDE THE APPLICATIONS DIVISION EXCEPT AS     */
003600*/*   AUTHORIZED IN WRITING BY THE SYSTEMS MANAGER.             */
003700*/*                                                            */
003800*/**************************************************************/
003900*
004000*   CHANGE LOG
004100*     14 MAR 94  CONDOR       ORIGINAL WRITE-UP.  THIS MODULE WAS
004200*                             THE "APKINPTS" ACIF INPUT EXIT FOR
004300*                             THE MONTH-END BILLING REGISTER
004400*                             PRINT STREAM (REPORT BR-014).
004500*     02 AUG 96  CONDOR       ADDED SECOND INSERT SLOT AFTER
004600*                             OPERATIONS COMPLAINED THE BANNER
004700*                             PAGE RAN OUT OF ROOM.
004800*     11 DEC 98  HOWARDT      Y2K REVIEW -- NO 2-DIGIT YEAR
004900*                             FIELDS FOUND IN THIS EXIT.  SIGNED
005000*                             OFF FOR CENTURY ROLLOVER.  TICKET
005100*                             Y2K-0442.
005200*     19 FEB 01  HOWARDT      REPORT BR-014 RETIRED WITH THE
005300*                             CONVERSION TO THE NEW BILLING
005400*                             SYSTEM.  MODULE PARKED, COMPILED
005500*                             BUT NOT SCHEDULED.
005600*     11 MAR 26  RSB    TKT AI-1001  MODULE REPURPOSED -- THE
005700*                             ACIF LINKAGE AND ALL PRINT-EXIT
005800*                             WORKING-STORAGE REMOVED.  REWRITTEN
005900*                             AS THE PRICING CATALOG LOADER FOR
006000*                             THE NEW AI USAGE COST CALCULATOR
006100*                             BATCH SUITE.  PROGRAM-ID CHANGED
006200*                             FROM APKINPTS TO AICLOAD.
006300*     29 MAR 26  RSB    TKT AI-1019  RAISED OPENAI MODEL TABLE
006400*                             FROM 20 TO 50 ENTRIES (SEE AICPRTBL
006500*                             CHANGE LOG) -- NO CHANGE NEEDED
006600*                             HERE, LOADER JUST FILLS WHAT IT IS
006700*                             GIVEN.
006800*     14 JUN 26  RSB    TKT AI-1058  ADDED THE "UNKNOWN CATALOG
006900*                             RECORD TYPE" WARNING IN 0100-LOAD-
007000*                             CATALOG AFTER A MIS-KEYED CATALOG
007100*                             CARD (RECORD TYPE 'X') LOADED
007200*                             SILENTLY AND LEFT A MODEL PRICED
007300*                             AT ALL ZEROS.
007310*     09 AUG 26  RSB    TKT AI-1064  DROPPED THE "WS-" PREFIX
007320*                             FROM EVERY WORKING-STORAGE ITEM --
007330*                             THIS SHOP HAS NEVER USED A BLANKET
007340*                             PREFIX IN WORKING-STORAGE.
007400*
007500 TITLE 'AI Usage Cost Calculator - Pricing Catalog Loader'.
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-370.
007900 OBJECT-COMPUTER. IBM-370.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS CATALOG-DIGITS IS '0' THRU '9'
008300     UPSI-0 ON STATUS IS CAT-TRACE-ON
008400              OFF STATUS IS CAT-TRACE-OFF.
008500     EJECT
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT PRICING-FILE ASSIGN TO AICPRICE
008900         ORGANIZATION IS SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS PRICING-STATUS.
009200     EJECT
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  PRICING-FILE
009600     RECORDING MODE F
009700     LABEL RECORDS STANDARD
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS PRICING-FILE-RECORD.
010000 01  PRICING-FILE-RECORD    PIC X(292).
010100     EJECT
010200 WORKING-STORAGE SECTION.
010300 77  PGMNAME                PIC X(8) VALUE 'AICLOAD'.
010400 77  PRICING-STATUS         PIC XX VALUE SPACES.
010500     88  PRICING-OK           VALUE '00'.
010600 77  EOF-SW                 PIC X VALUE 'N'.
010700     88  CATALOG-EOF             VALUE 'Y'.
010800 77  RECORD-COUNT           PIC 9(6) BINARY VALUE ZERO.
010850     SKIP1
010860* TRACE WORK AREA -- BINARY/DISPLAY DUAL VIEWS USED WHEN A
010870* CATALOG LOAD IS BEING RECONCILED BY HAND AGAINST THE CARD
010880* DECK (SEE TKT AI-1058).  NOT EXERCISED IN NORMAL PRODUCTION
010885* RUNS.
010890 01  TRACE-BIN              PIC 9(9) BINARY VALUE ZERO.
010892 01  TRACE-BIN-X            REDEFINES TRACE-BIN
010894      PIC X(4).
010896 01  TRACE-KEY              PIC X(40) VALUE SPACES.
010898 01  TRACE-KEY-GROUPS       REDEFINES TRACE-KEY.
010900     05  TRACE-KEY-PROVIDER PIC X(20).
010902     05  TRACE-KEY-VARIANT  PIC X(20).
010904 01  TRACE-PRICE            PIC 9(05)V9(08) VALUE ZERO.
010906 01  TRACE-PRICE-X          REDEFINES TRACE-PRICE
010908      PIC X(13).
010910     SKIP2
010920 COPY AICPRCAT.
010930     SKIP1
010940 LINKAGE SECTION.
010950 COPY AICPRTBL.
011400     SKIP1
011500 TITLE 'Initialization and Main Line'.
011600 PROCEDURE DIVISION USING AIC-CATALOG-TABLES.
011700 0000-MAINLINE.
011800     MOVE 1000000 TO CAT-OPENAI-BILLING-UNIT.
011900     MOVE 1000000 TO CAT-GOOGLE-BILLING-UNIT.
012000     MOVE ZERO TO CAT-OPENAI-MODEL-COUNT.
012100     MOVE ZERO TO CAT-GOOGLE-MODEL-COUNT.
012200     OPEN INPUT PRICING-FILE.
012300     IF NOT PRICING-OK
012400      THEN
012500       DISPLAY PGMNAME ' - OPEN FAILED, FILE STATUS '
012600               PRICING-STATUS;
012700       GOBACK
012800     END-IF.
012900     PERFORM 0100-LOAD-CATALOG THRU 0100-EXIT
013000         UNTIL CATALOG-EOF.
013100     CLOSE PRICING-FILE.
013200     DISPLAY PGMNAME ' - CATALOG RECORDS LOADED: '
013300             RECORD-COUNT.
013400     GOBACK.
013500     SKIP3
013600 0100-LOAD-CATALOG.
013700* ONE PASS OF THE CATALOG.  RECORD TYPE MAY ARRIVE IN ANY ORDER,
013800* SO EACH TABLE IS BUILT INDEPENDENTLY OF THE OTHERS.
013900     READ PRICING-FILE INTO AIC-CATALOG-IN-RECORD
014000      AT END
014100       SET CATALOG-EOF TO TRUE
014200      NOT AT END
014300       ADD 1 TO RECORD-COUNT;
014400       EVALUATE TRUE
014500        WHEN CTL-IS-PROVIDER-HDR
014600         PERFORM 0110-LOAD-PROVIDER-HDR THRU 0110-EXIT
014700        WHEN CTL-IS-OPENAI-MODEL
014800         PERFORM 0120-LOAD-OPENAI-MODEL THRU 0120-EXIT
014900        WHEN CTL-IS-GOOGLE-TIER
015000         PERFORM 0130-LOAD-GOOGLE-TIER THRU 0130-EXIT
015100        WHEN OTHER
015200         DISPLAY PGMNAME ' - UNKNOWN CATALOG RECORD TYPE ['
015300                 CTL-RECORD-TYPE '] IGNORED, RECORD '
015400                 RECORD-COUNT
015500       END-EVALUATE
015600     END-READ.
015700 0100-EXIT.
015800     EXIT.
015900     SKIP2
016000 0110-LOAD-PROVIDER-HDR.
016100* A HEADER ROW GIVES THE BILLING UNIT (TOKENS-PER-PRICE-UNIT)
016200* FOR ONE PROVIDER.  IF THE CARD NEVER PUNCHED A BILLING UNIT
016300* (CTL-HDR-BILLING-UNIT-B NOT 'Y') THE 1,000,000 DEFAULT SET IN
016400* 0000-MAINLINE IS LEFT STANDING.
016500     IF CTL-HDR-BILLING-UNIT-B = 'Y'
016600      THEN
016700       IF CTL-HDR-IS-OPENAI
016800        THEN
016900         MOVE CTL-HDR-BILLING-UNIT TO CAT-OPENAI-BILLING-UNIT
017000        ELSE
017100         IF CTL-HDR-IS-GOOGLE
017200          THEN
017300           MOVE CTL-HDR-BILLING-UNIT TO CAT-GOOGLE-BILLING-UNIT
017400         END-IF
017500       END-IF
017600     END-IF.
017700 0110-EXIT.
017800     EXIT.
017900     SKIP2
018000 0120-LOAD-OPENAI-MODEL.
018100* APPEND ONE OPENAI MODEL ROW TO CAT-OPENAI-MODEL-TABLE.  THE
018200* TABLE IS LOADED IN CATALOG ORDER -- NO SORT, NO DEDUP.  A
018300* DUPLICATE KEY IN THE CATALOG IS A DATA-ENTRY ERROR THE LOADER
018400* DOES NOT TRY TO CATCH; AICMAIN'S SEARCH FINDS THE FIRST MATCH.
018500     IF CAT-OPENAI-MODEL-COUNT < 50
018600      THEN
018700       ADD 1 TO CAT-OPENAI-MODEL-COUNT;
018800       SET CAT-OAI-INDX TO CAT-OPENAI-MODEL-COUNT;
018900       MOVE CTL-OAI-MODEL-KEY  TO PMO-MODEL-KEY (CAT-OAI-INDX);
019000       MOVE CTL-OAI-INPUT-PRICE TO PMO-INPUT-PRICE (CAT-OAI-INDX);
019100       MOVE CTL-OAI-CACHED-SUPPORT
019200                               TO PMO-CACHED-SUPPORTED (CAT-OAI-INDX);
019300       MOVE CTL-OAI-CACHED-PRICE
019400                               TO PMO-CACHED-PRICE (CAT-OAI-INDX);
019500       MOVE CTL-OAI-OUTPUT-PRICE
019600                               TO PMO-OUTPUT-PRICE (CAT-OAI-INDX);
019700       MOVE CTL-OAI-ALIAS-COUNT TO PMO-ALIAS-COUNT (CAT-OAI-INDX);
019800       PERFORM 0125-LOAD-OPENAI-ALIASES THRU 0125-EXIT
019900         VARYING CAT-OAI-ALIAS-INDX FROM 1 BY 1
020000           UNTIL CAT-OAI-ALIAS-INDX > PMO-ALIAS-COUNT (CAT-OAI-INDX)
020100      ELSE
020200       DISPLAY PGMNAME ' - OPENAI MODEL TABLE FULL, MODEL '
020300               CTL-OAI-MODEL-KEY ' DROPPED'
020400     END-IF.
020500 0120-EXIT.
020600     EXIT.
020700     SKIP1
020800 0125-LOAD-OPENAI-ALIASES.
020900     MOVE CTL-OAI-ALIASES (CAT-OAI-ALIAS-INDX)
021000                     TO PMO-ALIASES (CAT-OAI-INDX CAT-OAI-ALIAS-INDX).
021100 0125-EXIT.
021200     EXIT.
021300     SKIP2
021400 0130-LOAD-GOOGLE-TIER.
021500* ONE TIER OF ONE GOOGLE MODEL.  IF THE MODEL KEY IS NOT YET IN
021600* CAT-GOOGLE-MODEL-TABLE A NEW ENTRY IS ADDED FOR IT; EITHER WAY
021700* THE TIER ROW IS APPENDED TO THAT MODEL'S OWN TIER TABLE, IN
021800* CATALOG ORDER (AICPGEM DEPENDS ON THE TIERS ARRIVING IN
021900* ASCENDING PTR-MAX-INPUT ORDER -- THE LOADER DOES NOT RESEQUENCE
022000* THEM).
022100     SET CAT-GGL-INDX TO 1.
022200     SEARCH CAT-GOOGLE-MODEL-TABLE
022300      AT END
022400       PERFORM 0135-ADD-GOOGLE-MODEL THRU 0135-EXIT
022500      WHEN PMG-MODEL-KEY (CAT-GGL-INDX) = CTL-GGL-MODEL-KEY
022600       CONTINUE
022700     END-SEARCH.
022800     IF PMG-TIER-COUNT (CAT-GGL-INDX) < 5
022900      THEN
023000       ADD 1 TO PMG-TIER-COUNT (CAT-GGL-INDX);
023100       SET CAT-GGL-TIER-INDX TO PMG-TIER-COUNT (CAT-GGL-INDX);
023200       MOVE CTL-GGL-MAX-INPUT
023300               TO PTR-MAX-INPUT (CAT-GGL-INDX CAT-GGL-TIER-INDX);
023400       MOVE CTL-GGL-NO-CAP
023500               TO PTR-NO-CAP (CAT-GGL-INDX CAT-GGL-TIER-INDX);
023600       MOVE CTL-GGL-INPUT-PRICE
023700               TO PTR-INPUT-PRICE (CAT-GGL-INDX CAT-GGL-TIER-INDX);
023800       MOVE CTL-GGL-OUTPUT-PRICE
023900               TO PTR-OUTPUT-PRICE (CAT-GGL-INDX CAT-GGL-TIER-INDX);
024000       MOVE CTL-GGL-CACHE-PRICE
024100               TO PTR-CACHE-PRICE (CAT-GGL-INDX CAT-GGL-TIER-INDX);
024200       MOVE CTL-GGL-STORAGE-PRICE
024300               TO PTR-STORAGE-PRICE (CAT-GGL-INDX CAT-GGL-TIER-INDX)
024400      ELSE
024500       DISPLAY PGMNAME ' - GOOGLE TIER TABLE FULL FOR MODEL '
024600               CTL-GGL-MODEL-KEY
024700     END-IF.
024800 0130-EXIT.
024900     EXIT.
025000     SKIP1
025100 0135-ADD-GOOGLE-MODEL.
025200     IF CAT-GOOGLE-MODEL-COUNT < 20
025300      THEN
025400       ADD 1 TO CAT-GOOGLE-MODEL-COUNT;
025500       SET CAT-GGL-INDX TO CAT-GOOGLE-MODEL-COUNT;
025600       MOVE CTL-GGL-MODEL-KEY TO PMG-MODEL-KEY (CAT-GGL-INDX);
025700       MOVE ZERO TO PMG-TIER-COUNT (CAT-GGL-INDX)
025800      ELSE
025900       DISPLAY PGMNAME ' - GOOGLE MODEL TABLE FULL, MODEL '
026000               CTL-GGL-MODEL-KEY ' DROPPED';
026100       SET CAT-GGL-INDX TO CAT-GOOGLE-MODEL-COUNT
026200     END-IF.
026300 0135-EXIT.
026400     EXIT.
